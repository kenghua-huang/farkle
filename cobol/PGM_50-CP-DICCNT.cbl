000100*////////////////// (DICCNT) ///////////////////////////////////
000200**************************************
000300*     WORK AREA - DICE COUNTS AND    *
000400*     SCORING OPPORTUNITY TABLE      *
000500*     SHARED BY PGMFARK (CALLER) AND *
000600*     PGMSCORE (CALLED SUBPROGRAM)   *
000700**************************************
000800*     COPY THIS MEMBER INTO WORKING-STORAGE IN PGMFARK AND INTO
000900*     THE LINKAGE SECTION IN PGMSCORE SO BOTH PROGRAMS SHARE THE
001000*     SAME PICTURE OF THE COMMUNICATION AREA ACROSS THE CALL.
001100*     ISD STANDARDS AUDIT, 2001 - THE DICE-COUNT AND OPTION ROWS
001200*     BELOW USE TO BE OCCURS TABLES INDEXED BY IDX-LK-DICE AND
001300*     IDX-LK-OPT.  THE AUDIT FOUND THAT NO OTHER BATCH SUITE IN
001400*     THIS SHOP STEPS A TABLE WITH A SUBSCRIPT - EVERY OTHER
001500*     PROGRAM CARRIES REPEATING DATA AS DISCRETE NAMED FIELDS
001600*     AND WALKS THEM WITH A LINEAR IF OR EVALUATE - SO THE ROWS
001700*     WERE UNROLLED TO MATCH.  SEE PGMFARK CHANGE LOG SAME DATE.
001800 01  LK-SCORE-AREA.
001900*     'Y' WHEN AT LEAST ONE SCORING OPTION HAS ALREADY BEEN
002000*     TAKEN ON THIS ROLL - CONTROLS WHETHER THE "NO DICE"
002100*     SENTINEL IS OFFERED (SEE SCORING-ENGINE STEP 1)
002200     05  LK-SCORE-DONE-SW    PIC X(01)    VALUE 'N'.              REC-0144
002300         88  LK-SCORE-DONE                VALUE 'Y'.
002400         88  LK-SCORE-NOT-DONE            VALUE 'N'.
002500*     COUNT OF DICE SHOWING EACH FACE 1-6, ONE DISCRETE COUNTER
002600*     PER FACE - NO SUBSCRIPT, SEE THE ISD AUDIT NOTE ABOVE
002700     05  LK-DICE-COUNT-GROUP.
002800         10  LK-DICE-COUNT-1 PIC 9(01)    VALUE ZERO.
002900         10  LK-DICE-COUNT-2 PIC 9(01)    VALUE ZERO.
003000         10  LK-DICE-COUNT-3 PIC 9(01)    VALUE ZERO.
003100         10  LK-DICE-COUNT-4 PIC 9(01)    VALUE ZERO.
003200         10  LK-DICE-COUNT-5 PIC 9(01)    VALUE ZERO.
003300         10  LK-DICE-COUNT-6 PIC 9(01)    VALUE ZERO.
003400*     SINGLE-FIELD VIEW OF THE SAME 6 COUNTERS, USED WHEN THE
003500*     CALLER WANTS TO ZERO THE WHOLE GROUP IN ONE MOVE
003600     05  LK-DICE-COUNT-NUM REDEFINES LK-DICE-COUNT-GROUP           ISD0301
003700                             PIC 9(06).
003800*     NUMBER OF ROWS LOADED INTO THE OPTION ROWS BELOW BY THIS
003900*     CALL, IN CONTRACT ORDER - SENTINEL FIRST (IF ANY), THEN
004000*     SINGLE 1, SINGLE 5, THREE PAIRS, THREE/FOUR/FIVE/SIX OF A
004100*     KIND, THEN THE STRAIGHT
004200     05  LK-OPT-COUNT        PIC 9(02)    VALUE ZEROS.
004300*     TWELVE DISCRETE SCORING-OPPORTUNITY ROWS - DLH ENLARGED
004400*     THIS FROM 8 TO 12 ROWS BACK WHEN IT WAS STILL A TABLE
004500*     (TICKET REC-0693); THE ROW COUNT DIDN'T CHANGE IN THE
004600*     2001 AUDIT, ONLY THE OCCURS CLAUSE WENT AWAY
004700     05  LK-OPT-1.
004800         10  LK-OPT-1-NAME       PIC X(12)    VALUE SPACES.
004900         10  LK-OPT-1-POINTS     PIC 9(04)    VALUE ZEROS.
005000         10  LK-OPT-1-COST-1     PIC 9(01)    VALUE ZEROS.
005100         10  LK-OPT-1-COST-2     PIC 9(01)    VALUE ZEROS.
005200         10  LK-OPT-1-COST-3     PIC 9(01)    VALUE ZEROS.
005300         10  LK-OPT-1-COST-4     PIC 9(01)    VALUE ZEROS.
005400         10  LK-OPT-1-COST-5     PIC 9(01)    VALUE ZEROS.
005500         10  LK-OPT-1-COST-6     PIC 9(01)    VALUE ZEROS.
005600     05  LK-OPT-2.
005700         10  LK-OPT-2-NAME       PIC X(12)    VALUE SPACES.
005800         10  LK-OPT-2-POINTS     PIC 9(04)    VALUE ZEROS.
005900         10  LK-OPT-2-COST-1     PIC 9(01)    VALUE ZEROS.
006000         10  LK-OPT-2-COST-2     PIC 9(01)    VALUE ZEROS.
006100         10  LK-OPT-2-COST-3     PIC 9(01)    VALUE ZEROS.
006200         10  LK-OPT-2-COST-4     PIC 9(01)    VALUE ZEROS.
006300         10  LK-OPT-2-COST-5     PIC 9(01)    VALUE ZEROS.
006400         10  LK-OPT-2-COST-6     PIC 9(01)    VALUE ZEROS.
006500*     THIRD OF THE TWELVE SCORING ROWS - SAME EIGHT-FIELD SHAPE.
006600     05  LK-OPT-3.
006700         10  LK-OPT-3-NAME       PIC X(12)    VALUE SPACES.
006800         10  LK-OPT-3-POINTS     PIC 9(04)    VALUE ZEROS.
006900         10  LK-OPT-3-COST-1     PIC 9(01)    VALUE ZEROS.
007000         10  LK-OPT-3-COST-2     PIC 9(01)    VALUE ZEROS.
007100         10  LK-OPT-3-COST-3     PIC 9(01)    VALUE ZEROS.
007200         10  LK-OPT-3-COST-4     PIC 9(01)    VALUE ZEROS.
007300         10  LK-OPT-3-COST-5     PIC 9(01)    VALUE ZEROS.
007400         10  LK-OPT-3-COST-6     PIC 9(01)    VALUE ZEROS.
007500*     FOURTH ROW - SAME SHAPE.
007600     05  LK-OPT-4.
007700         10  LK-OPT-4-NAME       PIC X(12)    VALUE SPACES.
007800         10  LK-OPT-4-POINTS     PIC 9(04)    VALUE ZEROS.
007900         10  LK-OPT-4-COST-1     PIC 9(01)    VALUE ZEROS.
008000         10  LK-OPT-4-COST-2     PIC 9(01)    VALUE ZEROS.
008100         10  LK-OPT-4-COST-3     PIC 9(01)    VALUE ZEROS.
008200         10  LK-OPT-4-COST-4     PIC 9(01)    VALUE ZEROS.
008300         10  LK-OPT-4-COST-5     PIC 9(01)    VALUE ZEROS.
008400         10  LK-OPT-4-COST-6     PIC 9(01)    VALUE ZEROS.
008500*     FIFTH ROW - SAME SHAPE.
008600     05  LK-OPT-5.
008700         10  LK-OPT-5-NAME       PIC X(12)    VALUE SPACES.
008800         10  LK-OPT-5-POINTS     PIC 9(04)    VALUE ZEROS.
008900         10  LK-OPT-5-COST-1     PIC 9(01)    VALUE ZEROS.
009000         10  LK-OPT-5-COST-2     PIC 9(01)    VALUE ZEROS.
009100         10  LK-OPT-5-COST-3     PIC 9(01)    VALUE ZEROS.
009200         10  LK-OPT-5-COST-4     PIC 9(01)    VALUE ZEROS.
009300         10  LK-OPT-5-COST-5     PIC 9(01)    VALUE ZEROS.
009400         10  LK-OPT-5-COST-6     PIC 9(01)    VALUE ZEROS.
009500*     SIXTH ROW - SAME SHAPE.
009600     05  LK-OPT-6.
009700         10  LK-OPT-6-NAME       PIC X(12)    VALUE SPACES.
009800         10  LK-OPT-6-POINTS     PIC 9(04)    VALUE ZEROS.
009900         10  LK-OPT-6-COST-1     PIC 9(01)    VALUE ZEROS.
010000         10  LK-OPT-6-COST-2     PIC 9(01)    VALUE ZEROS.
010100         10  LK-OPT-6-COST-3     PIC 9(01)    VALUE ZEROS.
010200         10  LK-OPT-6-COST-4     PIC 9(01)    VALUE ZEROS.
010300         10  LK-OPT-6-COST-5     PIC 9(01)    VALUE ZEROS.
010400         10  LK-OPT-6-COST-6     PIC 9(01)    VALUE ZEROS.
010500*     SEVENTH ROW - SAME SHAPE.
010600     05  LK-OPT-7.
010700         10  LK-OPT-7-NAME       PIC X(12)    VALUE SPACES.
010800         10  LK-OPT-7-POINTS     PIC 9(04)    VALUE ZEROS.
010900         10  LK-OPT-7-COST-1     PIC 9(01)    VALUE ZEROS.
011000         10  LK-OPT-7-COST-2     PIC 9(01)    VALUE ZEROS.
011100         10  LK-OPT-7-COST-3     PIC 9(01)    VALUE ZEROS.
011200         10  LK-OPT-7-COST-4     PIC 9(01)    VALUE ZEROS.
011300         10  LK-OPT-7-COST-5     PIC 9(01)    VALUE ZEROS.
011400         10  LK-OPT-7-COST-6     PIC 9(01)    VALUE ZEROS.
011500*     EIGHTH ROW - LAST OF THE ORIGINAL 8-ROW TABLE, PRE-REC-0693.
011600     05  LK-OPT-8.
011700         10  LK-OPT-8-NAME       PIC X(12)    VALUE SPACES.
011800         10  LK-OPT-8-POINTS     PIC 9(04)    VALUE ZEROS.
011900         10  LK-OPT-8-COST-1     PIC 9(01)    VALUE ZEROS.
012000         10  LK-OPT-8-COST-2     PIC 9(01)    VALUE ZEROS.
012100         10  LK-OPT-8-COST-3     PIC 9(01)    VALUE ZEROS.
012200         10  LK-OPT-8-COST-4     PIC 9(01)    VALUE ZEROS.
012300         10  LK-OPT-8-COST-5     PIC 9(01)    VALUE ZEROS.
012400         10  LK-OPT-8-COST-6     PIC 9(01)    VALUE ZEROS.
012500*     NINTH ROW - FIRST OF THE FOUR ROWS DLH ADDED UNDER REC-0693.
012600     05  LK-OPT-9.
012700         10  LK-OPT-9-NAME       PIC X(12)    VALUE SPACES.
012800         10  LK-OPT-9-POINTS     PIC 9(04)    VALUE ZEROS.
012900         10  LK-OPT-9-COST-1     PIC 9(01)    VALUE ZEROS.
013000         10  LK-OPT-9-COST-2     PIC 9(01)    VALUE ZEROS.
013100         10  LK-OPT-9-COST-3     PIC 9(01)    VALUE ZEROS.
013200         10  LK-OPT-9-COST-4     PIC 9(01)    VALUE ZEROS.
013300         10  LK-OPT-9-COST-5     PIC 9(01)    VALUE ZEROS.
013400         10  LK-OPT-9-COST-6     PIC 9(01)    VALUE ZEROS.
013500*     TENTH ROW - SAME SHAPE.
013600     05  LK-OPT-10.
013700         10  LK-OPT-10-NAME      PIC X(12)    VALUE SPACES.
013800         10  LK-OPT-10-POINTS    PIC 9(04)    VALUE ZEROS.
013900         10  LK-OPT-10-COST-1    PIC 9(01)    VALUE ZEROS.
014000         10  LK-OPT-10-COST-2    PIC 9(01)    VALUE ZEROS.
014100         10  LK-OPT-10-COST-3    PIC 9(01)    VALUE ZEROS.
014200         10  LK-OPT-10-COST-4    PIC 9(01)    VALUE ZEROS.
014300         10  LK-OPT-10-COST-5    PIC 9(01)    VALUE ZEROS.
014400         10  LK-OPT-10-COST-6    PIC 9(01)    VALUE ZEROS.
014500*     ELEVENTH ROW - SAME SHAPE.
014600     05  LK-OPT-11.
014700         10  LK-OPT-11-NAME      PIC X(12)    VALUE SPACES.
014800         10  LK-OPT-11-POINTS    PIC 9(04)    VALUE ZEROS.
014900         10  LK-OPT-11-COST-1    PIC 9(01)    VALUE ZEROS.
015000         10  LK-OPT-11-COST-2    PIC 9(01)    VALUE ZEROS.
015100         10  LK-OPT-11-COST-3    PIC 9(01)    VALUE ZEROS.
015200         10  LK-OPT-11-COST-4    PIC 9(01)    VALUE ZEROS.
015300         10  LK-OPT-11-COST-5    PIC 9(01)    VALUE ZEROS.
015400         10  LK-OPT-11-COST-6    PIC 9(01)    VALUE ZEROS.
015500*     TWELFTH AND LAST ROW - SAME SHAPE.
015600     05  LK-OPT-12.
015700         10  LK-OPT-12-NAME      PIC X(12)    VALUE SPACES.
015800         10  LK-OPT-12-POINTS    PIC 9(04)    VALUE ZEROS.
015900         10  LK-OPT-12-COST-1    PIC 9(01)    VALUE ZEROS.
016000         10  LK-OPT-12-COST-2    PIC 9(01)    VALUE ZEROS.
016100         10  LK-OPT-12-COST-3    PIC 9(01)    VALUE ZEROS.
016200         10  LK-OPT-12-COST-4    PIC 9(01)    VALUE ZEROS.
016300         10  LK-OPT-12-COST-5    PIC 9(01)    VALUE ZEROS.
016400         10  LK-OPT-12-COST-6    PIC 9(01)    VALUE ZEROS.
016500*     RESERVED FOR A FUTURE HOUSE-RULE VARIANT (E.G. A "BUS
016600*     STOP" PENALTY OPTION) - NOT USED BY THE CURRENT RULE SET
016700     05  FILLER              PIC X(20)    VALUE SPACES.
016800*///////////////////////////////////////////////////////////////
