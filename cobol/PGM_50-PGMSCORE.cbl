000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSCORE.
000300 AUTHOR.        R J KOWALCZYK.
000400 INSTALLATION.  GREATER MIDLAND SAVINGS AND TRUST - ISD.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - EMPLOYEE REC LEAGUE BATCH.
000800*
000900**************************************************************
001000*                                                            *
001100*   PGMSCORE - FARKLE SCORING ENGINE                         *
001200*   =================================                       *
001300*   PURE CALCULATION SUBPROGRAM - NO FILE I/O.  GIVEN THE    *
001400*   CURRENT COUNT OF DICE SHOWING EACH FACE (1-6) AND A FLAG *
001500*   TELLING WHETHER AT LEAST ONE OPTION HAS ALREADY BEEN     *
001600*   TAKEN ON THIS ROLL, RETURNS THE ORDERED LIST OF SCORING  *
001700*   OPPORTUNITIES THE ROLL OFFERS: EACH ROW NAMES THE OPTION,*
001800*   ITS POINT VALUE, AND HOW MANY DICE OF EACH FACE IT WOULD *
001900*   CONSUME IF THE PLAYER PICKS IT.  CALLED REPEATEDLY BY    *
002000*   PGMFARK - ONCE PER ROLL, THEN AGAIN AFTER EVERY OPTION   *
002100*   THE PLAYER ACCEPTS - UNTIL "NO DICE" IS CHOSEN OR NO     *
002200*   REAL OPTION REMAINS.  DOES NOT TOUCH RETURN-CODE EXCEPT  *
002300*   TO ZERO IT; THIS SUBPROGRAM CANNOT FAIL.                 *
002400*                                                            *
002500**************************************************************
002600*  CHANGE LOG                                                *
002700*  ----------                                                *
002800*  03/14/88  RJK  ORIGINAL - SINGLE 1, SINGLE 5, THREE OF A  *
002900*                  KIND ONLY, FOR THE FIRST LEAGUE SEASON.   *
003000*  09/02/88  RJK  ADDED FOUR/FIVE/SIX OF A KIND PER LEAGUE   *
003100*                  RULES COMMITTEE MEMO 88-14.               *
003200*  11/28/88  RJK  ADDED THE STRAIGHT (1-2-3-4-5-6).          *
003300*  04/05/89  TMB  ADDED THREE PAIRS - REQUEST FROM THE       *
003400*                  TUESDAY NIGHT LEAGUE (TICKET REC-0091).   *
003500*  01/17/90  TMB  FIXED THREE-1'S TO PAY 1000 FLAT INSTEAD   *
003600*                  OF FALLING INTO THE N-TIMES-100 TABLE.    *
003700*  08/22/91  RJK  "NO DICE" SENTINEL ADDED SO PGMFARK CAN    *
003800*                  LET THE PLAYER STOP WITHOUT FORCING THE   *
003900*                  NEXT OPTION - TICKET REC-0144.            *
004000*  06/30/93  DLH  OPTION TABLE ENLARGED FROM 8 TO 12 ROWS -  *
004100*                  OVERFLOWED ON A SIX-DICE ALL-ONES ROLL.   *
004200*  02/11/97  DLH  RE-KEYED FACE-DIGIT LOOKUP AS A TABLE      *
004300*                  INSTEAD OF FIVE NESTED IF'S - EASIER TO   *
004400*                  MAINTAIN. NO SCORING CHANGE.              *
004500*  10/06/98  PJS  YEAR-2000 REVIEW - NO DATE FIELDS IN THIS  *
004600*                  PROGRAM, NO REMEDIATION REQUIRED. SIGNED  *
004700*                  OFF PER ISD STANDARD Y2K-CHECKLIST.       *
004800*  05/19/99  PJS  MINOR - COMMENT CLEANUP ONLY.              *
004900*  03/19/01  RJK  ISD STANDARDS AUDIT (BATCH CONVENTIONS     *
005000*                  REVIEW, ALL EMPLOYEE REC LEAGUE JOBS) -   *
005100*                  THE FACE-DIGIT LOOKUP TABLE FROM 02/11/97 *
005200*                  AND THE THREE-PAIRS/N-OF-A-KIND/OPTION-   *
005300*                  TABLE OCCURS CLAUSES WERE ALL FLAGGED AS  *
005400*                  THE ONLY SUBSCRIPTED TABLES IN THE WHOLE  *
005500*                  BATCH SUITE.  REWORKED TO DISCRETE FIELDS *
005600*                  AND HARD-CODED OPTION NAMES PER FACE, THE *
005700*                  SAME WAY THE REST OF THE SHOP BUILDS A    *
005800*                  FIXED SET OF RESULT ROWS.  ALSO DROPPED   *
005900*                  SPECIAL-NAMES ENTIRELY - C01 WAS NEVER    *
006000*                  REFERENCED IN THIS SUBPROGRAM AND THE     *
006100*                  CLASS CONDITION WENT AWAY WITH THE TABLE. *
006200*                  SEE PGMFARK CHANGE LOG SAME DATE. NO      *
006300*                  SCORING RULE CHANGED, VERIFIED AGAINST    *
006400*                  THE STANDING LEAGUE PAYOUT CHART.         *
006500*  07/02/01  RJK  NO CHANGE THIS PROGRAM - LOGGED FOR CROSS-  *
006600*                  REFERENCE ONLY.  SEE PGMFARK CHANGE LOG    *
006700*                  SAME DATE, TICKET REC-0261 - A DIE-FACE    *
006800*                  VALIDATION GAP THERE COULD HAVE HANDED     *
006900*                  THIS PROGRAM A ZERO IN AN ACTIVE DICE-COUNT*
007000*                  SLOT; CONFIRMED THIS PROGRAM'S ENUMERATION *
007100*                  STEPS ALL TOLERATE A ZERO COUNT CORRECTLY  *
007200*                  REGARDLESS, SO NO FIX WAS NEEDED HERE.     *
007300*  11/02/01  DLH  LEAGUE RULES COMMITTEE CONSIDERED DROPPING  *
007400*                  THE STRAIGHT (1-2-3-4-5-6) TO SPEED UP     *
007500*                  LEAGUE NIGHT; VOTED IT DOWN.  NO CODE      *
007600*                  CHANGE, LOGGED PER ISD TICKET-TRACKING     *
007700*                  POLICY SINCE A CHANGE REQUEST WAS FILED.   *
007800*
007900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008000 ENVIRONMENT DIVISION.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 WORKING-STORAGE SECTION.
008600*=======================*
008700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008800*
008900*----------- LOOP CONTROLS --------------------------------------
009000*     COUNTS HOW MANY OF THE FIVE PAIR-ELIGIBLE FACES (2-6)
009100*     QUALIFIED ON THIS ROLL - THREE PAIRS ONLY SCORES WHEN
009200*     THIS HITS EXACTLY 3.
009300 77  WS-PAIR-CNT             PIC S9(4) COMP VALUE ZERO.
009400*
009500*----------- THREE-PAIRS WORK AREA ------------------------------
009600*     ISD STANDARDS AUDIT, 2001 - USED TO BE WS-PAIR-FACE
009700*     OCCURS 3 TIMES INDEXED BY IDX-PAIR; REWORKED TO THREE
009800*     DISCRETE SLOTS, ONE PER QUALIFYING PAIR FOUND.
009900*     REDEFINES GIVES A SINGLE-FIELD VIEW USED ONLY TO BULK-
010000*     CLEAR THE THREE SLOTS BEFORE EACH ROLL IS EXAMINED.
010100 01  WS-PAIR-FACE-AREA.
010200     03  WS-PAIR-FACE-GROUP.
010300         05  WS-PAIR-FACE-1      PIC 9(01) VALUE ZERO.
010400         05  WS-PAIR-FACE-2      PIC 9(01) VALUE ZERO.
010500         05  WS-PAIR-FACE-3      PIC 9(01) VALUE ZERO.
010600     03  WS-PAIR-FACE-NUM REDEFINES WS-PAIR-FACE-GROUP
010700                              PIC 9(03).
010800     03  FILLER              PIC X(05)    VALUE SPACES.
010900*
011000*----------- NEW-OPTION STAGING AREA -----------------------------
011100*     BUILT UP HERE BEFORE EACH ROW IS APPENDED TO THE LK-OPT-n
011200*     ROWS BY 2900-AGREGAR-OPCION.  ISD STANDARDS AUDIT, 2001 -
011300*     THE SIX COSTS USED TO BE WS-NEW-COST OCCURS 6 TIMES;
011400*     REWORKED TO DISCRETE FIELDS.  THE REDEFINES BELOW GIVES A
011500*     SINGLE-FIELD VIEW OF THE SIX COSTS FOR A ONE-MOVE CLEAR.
011600 01  WS-NEW-OPCION.
011700     03  WS-NEW-HEADER-GROUP.
011800         05  WS-NEW-NAME         PIC X(12)    VALUE SPACES.
011900         05  WS-NEW-POINTS       PIC 9(04)    VALUE ZEROS.
012000*     ONE-MOVE CLEAR OF NAME AND POINTS TOGETHER BEFORE EACH
012100*     NEW CANDIDATE OPTION IS BUILT - SAME IDEA AS THE COST
012200*     REDEFINES BELOW, ONE LEVEL UP.
012300     03  WS-NEW-HEADER-CLR REDEFINES WS-NEW-HEADER-GROUP
012400                             PIC X(16).
012500     03  WS-NEW-COST-GROUP.
012600         05  WS-NEW-COST-1       PIC 9(01) VALUE ZERO.
012700         05  WS-NEW-COST-2       PIC 9(01) VALUE ZERO.
012800         05  WS-NEW-COST-3       PIC 9(01) VALUE ZERO.
012900         05  WS-NEW-COST-4       PIC 9(01) VALUE ZERO.
013000         05  WS-NEW-COST-5       PIC 9(01) VALUE ZERO.
013100         05  WS-NEW-COST-6       PIC 9(01) VALUE ZERO.
013200     03  WS-NEW-COST-NUM REDEFINES WS-NEW-COST-GROUP
013300                              PIC 9(06).
013400     03  FILLER              PIC X(04)    VALUE SPACES.
013500*
013600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013700*
013800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013900 LINKAGE SECTION.
014000*================*
014100*     LK-SCORE-AREA IS THE ONLY PARAMETER - THE SIX DICE-COUNT
014200*     FIELDS COME IN FILLED BY PGMFARK, LK-OPT-COUNT AND THE
014300*     TWELVE LK-OPT-n ROWS GO OUT FILLED BY THIS PROGRAM.  SAME
014400*     COPYBOOK PGMFARK CARRIES IN WORKING-STORAGE SO NO FIELD
014500*     EVER NEEDS RESHAPING ACROSS THE CALL.
014600     COPY DICCNT.
014700*
014800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014900 PROCEDURE DIVISION USING LK-SCORE-AREA.
015000*
015100 MAIN-PROGRAM-I.
015200*     PURE CALCULATION, IN AND OUT ON A SINGLE CALL - CLEAR THE
015300*     RETURN AREA, BUILD THE OPTION TABLE, GOBACK.  NO FILE I/O,
015400*     NO ABEND PATH; SEE THE PROGRAM BANNER ABOVE.
015500*
015600     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
015700     PERFORM 2000-ENUMERAR-I   THRU 2000-ENUMERAR-F
015800     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
015900*
016000 MAIN-PROGRAM-F. GOBACK.
016100*
016200*---- CLEAR THE RETURN AREA AND THE OPTION TABLE ----------------
016300*     ISD STANDARDS AUDIT, 2001 - THE 12-ROW CLEAR USED TO BE A
016400*     PERFORM VARYING OVER LK-OPT-TAB; EACH OF THE 12 DISCRETE
016500*     ROWS IS NOW CLEARED BY ITS OWN MOVE STATEMENT.
016600 1000-INICIO-I.
016700*
016800     MOVE ZEROS TO RETURN-CODE
016900     MOVE ZERO  TO LK-OPT-COUNT
017000     MOVE SPACES TO LK-OPT-1-NAME  LK-OPT-2-NAME  LK-OPT-3-NAME
017100                    LK-OPT-4-NAME  LK-OPT-5-NAME  LK-OPT-6-NAME
017200                    LK-OPT-7-NAME  LK-OPT-8-NAME  LK-OPT-9-NAME
017300                    LK-OPT-10-NAME LK-OPT-11-NAME LK-OPT-12-NAME
017400     MOVE ZERO TO LK-OPT-1-POINTS  LK-OPT-1-COST-1  LK-OPT-1-COST-2
017500                  LK-OPT-1-COST-3  LK-OPT-1-COST-4  LK-OPT-1-COST-5
017600                  LK-OPT-1-COST-6
017700     MOVE ZERO TO LK-OPT-2-POINTS  LK-OPT-2-COST-1  LK-OPT-2-COST-2
017800                  LK-OPT-2-COST-3  LK-OPT-2-COST-4  LK-OPT-2-COST-5
017900                  LK-OPT-2-COST-6
018000     MOVE ZERO TO LK-OPT-3-POINTS  LK-OPT-3-COST-1  LK-OPT-3-COST-2
018100                  LK-OPT-3-COST-3  LK-OPT-3-COST-4  LK-OPT-3-COST-5
018200                  LK-OPT-3-COST-6
018300*     ROW 4 - SAME CLEAR PATTERN AS ROW 1.
018400     MOVE ZERO TO LK-OPT-4-POINTS  LK-OPT-4-COST-1  LK-OPT-4-COST-2
018500                  LK-OPT-4-COST-3  LK-OPT-4-COST-4  LK-OPT-4-COST-5
018600                  LK-OPT-4-COST-6
018700*     ROW 5 - SAME CLEAR PATTERN AS ROW 1.
018800     MOVE ZERO TO LK-OPT-5-POINTS  LK-OPT-5-COST-1  LK-OPT-5-COST-2
018900                  LK-OPT-5-COST-3  LK-OPT-5-COST-4  LK-OPT-5-COST-5
019000                  LK-OPT-5-COST-6
019100*     ROW 6 - SAME CLEAR PATTERN AS ROW 1.
019200     MOVE ZERO TO LK-OPT-6-POINTS  LK-OPT-6-COST-1  LK-OPT-6-COST-2
019300                  LK-OPT-6-COST-3  LK-OPT-6-COST-4  LK-OPT-6-COST-5
019400                  LK-OPT-6-COST-6
019500*     ROW 7 - SAME CLEAR PATTERN AS ROW 1.
019600     MOVE ZERO TO LK-OPT-7-POINTS  LK-OPT-7-COST-1  LK-OPT-7-COST-2
019700                  LK-OPT-7-COST-3  LK-OPT-7-COST-4  LK-OPT-7-COST-5
019800                  LK-OPT-7-COST-6
019900*     ROW 8 - SAME CLEAR PATTERN AS ROW 1.
020000     MOVE ZERO TO LK-OPT-8-POINTS  LK-OPT-8-COST-1  LK-OPT-8-COST-2
020100                  LK-OPT-8-COST-3  LK-OPT-8-COST-4  LK-OPT-8-COST-5
020200                  LK-OPT-8-COST-6
020300*     ROW 9 - SAME CLEAR PATTERN AS ROW 1.
020400     MOVE ZERO TO LK-OPT-9-POINTS  LK-OPT-9-COST-1  LK-OPT-9-COST-2
020500                  LK-OPT-9-COST-3  LK-OPT-9-COST-4  LK-OPT-9-COST-5
020600                  LK-OPT-9-COST-6
020700*     ROW 10 - SAME CLEAR PATTERN AS ROW 1.
020800     MOVE ZERO TO LK-OPT-10-POINTS LK-OPT-10-COST-1 LK-OPT-10-COST-2
020900                  LK-OPT-10-COST-3 LK-OPT-10-COST-4 LK-OPT-10-COST-5
021000                  LK-OPT-10-COST-6
021100*     ROW 11 - SAME CLEAR PATTERN AS ROW 1.
021200     MOVE ZERO TO LK-OPT-11-POINTS LK-OPT-11-COST-1 LK-OPT-11-COST-2
021300                  LK-OPT-11-COST-3 LK-OPT-11-COST-4 LK-OPT-11-COST-5
021400                  LK-OPT-11-COST-6
021500*     ROW 12 - SAME CLEAR PATTERN AS ROW 1.
021600     MOVE ZERO TO LK-OPT-12-POINTS LK-OPT-12-COST-1 LK-OPT-12-COST-2
021700                  LK-OPT-12-COST-3 LK-OPT-12-COST-4 LK-OPT-12-COST-5
021800                  LK-OPT-12-COST-6.
021900*
022000 1000-INICIO-F. EXIT.
022100*
022200*---- BUILD THE OPTION TABLE, IN CONTRACT ORDER -----------------
022300 2000-ENUMERAR-I.
022400*     EVERY SCORING STEP RUNS, IN CONTRACT ORDER, REGARDLESS OF
022500*     WHETHER EARLIER STEPS FOUND ANYTHING - A ROLL CAN OFFER
022600*     SEVERAL DIFFERENT OPTIONS AT ONCE (E.G. A LONE 1, A LONE
022700*     5, AND A THREE-OF-A-KIND ALL ON THE SAME SIX DICE) AND
022800*     THE CALLER NEEDS TO SEE ALL OF THEM.
022900*
023000     IF LK-SCORE-DONE
023100        PERFORM 2010-SENTINEL-I    THRU 2010-SENTINEL-F
023200     END-IF
023300     PERFORM 2100-SINGLE-1-I       THRU 2100-SINGLE-1-F
023400     PERFORM 2150-SINGLE-5-I       THRU 2150-SINGLE-5-F
023500     PERFORM 2300-PARES-I          THRU 2300-PARES-F
023600     PERFORM 2400-TRIO-I           THRU 2400-TRIO-F
023700     PERFORM 2500-CUARTETO-I       THRU 2500-CUARTETO-F
023800     PERFORM 2600-QUINTETO-I       THRU 2600-QUINTETO-F
023900     PERFORM 2700-SEXTETO-I        THRU 2700-SEXTETO-F
024000     PERFORM 2800-ESCALERA-I       THRU 2800-ESCALERA-F.
024100*
024200 2000-ENUMERAR-F. EXIT.
024300*
024400*---- STEP 1 - "NO DICE" SENTINEL (ONLY WHEN SCORE-DONE) --------
024500 2010-SENTINEL-I.
024600*     "NO DICE" IS COST-FREE AND WORTH ZERO POINTS - IT EXISTS
024700*     ONLY SO PGMFARK CAN LET THE PLAYER STOP TAKING OPTIONS ON
024800*     A ROLL WITHOUT FORCING ONE MORE COMBINATION.  TICKET
024900*     REC-0144, 08/22/91.
025000*
025100     MOVE ZERO       TO WS-NEW-COST-NUM
025200     MOVE SPACES     TO WS-NEW-NAME
025300     MOVE 'no dice'  TO WS-NEW-NAME
025400     MOVE ZERO       TO WS-NEW-POINTS
025500     PERFORM 2900-AGREGAR-OPCION-I THRU 2900-AGREGAR-OPCION-F.
025600*
025700 2010-SENTINEL-F. EXIT.
025800*
025900*---- STEP 2 - SINGLE 1 (100 POINTS, ONE DIE) --------------------
026000 2100-SINGLE-1-I.
026100*     ANY LONE 1 IS ALWAYS A SCORING OPTION ON ITS OWN, EVEN IF
026200*     IT IS ALSO PART OF A THREE-1'S OR A STRAIGHT - THE PLAYER
026300*     CHOOSES WHICH COMBINATION TO TAKE.
026400*
026500     IF LK-DICE-COUNT-1 IS GREATER THAN OR EQUAL TO 1
026600        MOVE ZERO    TO WS-NEW-COST-NUM
026700        MOVE SPACES  TO WS-NEW-NAME
026800        MOVE '1'     TO WS-NEW-NAME
026900        MOVE 100     TO WS-NEW-POINTS
027000        MOVE 1       TO WS-NEW-COST-1
027100        PERFORM 2900-AGREGAR-OPCION-I
027200           THRU 2900-AGREGAR-OPCION-F
027300*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
027400*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
027500     END-IF.
027600*
027700 2100-SINGLE-1-F. EXIT.
027800*
027900*---- STEP 3 - SINGLE 5 (50 POINTS, ONE DIE) ---------------------
028000 2150-SINGLE-5-I.
028100*     SAME IDEA AS SINGLE-1 ABOVE, HALF THE POINTS - THE ONLY
028200*     TWO FACES THAT SCORE SINGLY IN THIS RULE SET ARE 1 AND 5.
028300*
028400     IF LK-DICE-COUNT-5 IS GREATER THAN OR EQUAL TO 1
028500        MOVE ZERO    TO WS-NEW-COST-NUM
028600        MOVE SPACES  TO WS-NEW-NAME
028700        MOVE '5'     TO WS-NEW-NAME
028800        MOVE 50      TO WS-NEW-POINTS
028900        MOVE 1       TO WS-NEW-COST-5
029000        PERFORM 2900-AGREGAR-OPCION-I
029100           THRU 2900-AGREGAR-OPCION-F
029200*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
029300*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
029400     END-IF.
029500*
029600 2150-SINGLE-5-F. EXIT.
029700*
029800*---- STEP 4 - THREE PAIRS (FACES 2-6 ONLY, 1500 POINTS) --------
029900*     ISD STANDARDS AUDIT, 2001 - FIVE DISCRETE FACE CHECKS
030000*     REPLACE THE OLD PERFORM VARYING OVER FACES 2 THRU 6;
030100*     WS-PAIR-CNT STILL COUNTS HOW MANY QUALIFYING PAIRS WERE
030200*     FOUND, BUT EACH ONE NOW LANDS IN ITS OWN DISCRETE SLOT.
030300 2300-PARES-I.                                                     TMB0489
030400*     THREE PAIRS ONLY - FACE 1 NEVER PAIRS HERE BECAUSE A PAIR
030500*     OF 1'S IS ALREADY COVERED BY THE LONE-1 SINGLE-SCORE OPTION
030600*     AND BY THREE-1'S ABOVE, SO THE LOOP BELOW ONLY WALKS FACES
030700*     2-6, EACH THE SAME SHAPE - COUNT PAIRS FOUND, REMEMBER
030800*     WHICH FACE EACH PAIR SLOT REPRESENTS.
030900*
031000     MOVE ZERO TO WS-PAIR-FACE-NUM
031100     MOVE ZERO TO WS-PAIR-CNT
031200*
031300*     FACE 2 - FIRST OF THE FIVE PAIR-ELIGIBLE FACES.
031400     IF LK-DICE-COUNT-2 IS GREATER THAN OR EQUAL TO 2
031500        ADD 1 TO WS-PAIR-CNT
031600        EVALUATE WS-PAIR-CNT
031700           WHEN 1  MOVE 2 TO WS-PAIR-FACE-1
031800           WHEN 2  MOVE 2 TO WS-PAIR-FACE-2
031900           WHEN 3  MOVE 2 TO WS-PAIR-FACE-3
032000        END-EVALUATE
032100     END-IF
032200*     FACE 3 - SAME PATTERN AS THE PRECEDING FACE.
032300     IF LK-DICE-COUNT-3 IS GREATER THAN OR EQUAL TO 2
032400        ADD 1 TO WS-PAIR-CNT
032500        EVALUATE WS-PAIR-CNT
032600           WHEN 1  MOVE 3 TO WS-PAIR-FACE-1
032700           WHEN 2  MOVE 3 TO WS-PAIR-FACE-2
032800           WHEN 3  MOVE 3 TO WS-PAIR-FACE-3
032900        END-EVALUATE
033000     END-IF
033100*     FACE 4 - SAME PATTERN AS THE PRECEDING FACE.
033200     IF LK-DICE-COUNT-4 IS GREATER THAN OR EQUAL TO 2
033300        ADD 1 TO WS-PAIR-CNT
033400        EVALUATE WS-PAIR-CNT
033500           WHEN 1  MOVE 4 TO WS-PAIR-FACE-1
033600           WHEN 2  MOVE 4 TO WS-PAIR-FACE-2
033700           WHEN 3  MOVE 4 TO WS-PAIR-FACE-3
033800        END-EVALUATE
033900     END-IF
034000*     FACE 5 - SAME PATTERN AS THE PRECEDING FACE.
034100     IF LK-DICE-COUNT-5 IS GREATER THAN OR EQUAL TO 2
034200        ADD 1 TO WS-PAIR-CNT
034300        EVALUATE WS-PAIR-CNT
034400           WHEN 1  MOVE 5 TO WS-PAIR-FACE-1
034500           WHEN 2  MOVE 5 TO WS-PAIR-FACE-2
034600           WHEN 3  MOVE 5 TO WS-PAIR-FACE-3
034700        END-EVALUATE
034800     END-IF
034900*     FACE 6 - SAME PATTERN AS THE PRECEDING FACE.
035000     IF LK-DICE-COUNT-6 IS GREATER THAN OR EQUAL TO 2
035100        ADD 1 TO WS-PAIR-CNT
035200        EVALUATE WS-PAIR-CNT
035300           WHEN 1  MOVE 6 TO WS-PAIR-FACE-1
035400           WHEN 2  MOVE 6 TO WS-PAIR-FACE-2
035500           WHEN 3  MOVE 6 TO WS-PAIR-FACE-3
035600        END-EVALUATE
035700     END-IF
035800*
035900     IF WS-PAIR-CNT = 3
036000        MOVE ZERO           TO WS-NEW-COST-NUM
036100        MOVE SPACES         TO WS-NEW-NAME
036200        MOVE 'Three pairs'  TO WS-NEW-NAME
036300        MOVE 1500           TO WS-NEW-POINTS
036400        EVALUATE WS-PAIR-FACE-1
036500           WHEN 2  MOVE 2 TO WS-NEW-COST-2
036600           WHEN 3  MOVE 2 TO WS-NEW-COST-3
036700           WHEN 4  MOVE 2 TO WS-NEW-COST-4
036800           WHEN 5  MOVE 2 TO WS-NEW-COST-5
036900           WHEN 6  MOVE 2 TO WS-NEW-COST-6
037000        END-EVALUATE
037100        EVALUATE WS-PAIR-FACE-2
037200           WHEN 2  MOVE 2 TO WS-NEW-COST-2
037300           WHEN 3  MOVE 2 TO WS-NEW-COST-3
037400           WHEN 4  MOVE 2 TO WS-NEW-COST-4
037500           WHEN 5  MOVE 2 TO WS-NEW-COST-5
037600           WHEN 6  MOVE 2 TO WS-NEW-COST-6
037700        END-EVALUATE
037800        EVALUATE WS-PAIR-FACE-3
037900           WHEN 2  MOVE 2 TO WS-NEW-COST-2
038000           WHEN 3  MOVE 2 TO WS-NEW-COST-3
038100           WHEN 4  MOVE 2 TO WS-NEW-COST-4
038200           WHEN 5  MOVE 2 TO WS-NEW-COST-5
038300           WHEN 6  MOVE 2 TO WS-NEW-COST-6
038400        END-EVALUATE
038500        PERFORM 2900-AGREGAR-OPCION-I
038600           THRU 2900-AGREGAR-OPCION-F
038700*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
038800*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
038900     END-IF.
039000*
039100 2300-PARES-F. EXIT.
039200*
039300*---- STEP 5 - THREE OF A KIND -----------------------------------
039400*     FACE 1 FIRST (FLAT 1000), THEN FACES 2-6 (N X 100) -
039500*     ISD STANDARDS AUDIT, 2001 - FIVE DISCRETE FACE BLOCKS WITH
039600*     HARD-CODED NAMES REPLACE THE OLD STRING-BUILT NAME AND THE
039700*     PERFORM VARYING OVER WS-FACE-DIGIT-TAB.
039800 2400-TRIO-I.
039900*     FACE 1 IS THE ODD ONE OUT - THREE 1'S PAYS A FLAT 1000
040000*     INSTEAD OF FACE-TIMES-100 LIKE FACES 2-6 BELOW.  TMB FIXED
040100*     THIS TO NOT FALL INTO THE GENERAL TABLE BACK IN 01/17/90 -
040200*     SEE THE CHANGE LOG.
040300*
040400     IF LK-DICE-COUNT-1 IS GREATER THAN OR EQUAL TO 3
040500        MOVE ZERO          TO WS-NEW-COST-NUM
040600        MOVE SPACES        TO WS-NEW-NAME
040700        MOVE 'Three 1''s'  TO WS-NEW-NAME
040800        MOVE 1000          TO WS-NEW-POINTS                        TMB0190
040900        MOVE 3             TO WS-NEW-COST-1
041000        PERFORM 2900-AGREGAR-OPCION-I
041100           THRU 2900-AGREGAR-OPCION-F
041200*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
041300*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
041400     END-IF
041500*     FACE 2 - FIRST OF THE FIVE FACE-TIMES-100 BLOCKS.
041600     IF LK-DICE-COUNT-2 IS GREATER THAN OR EQUAL TO 3
041700        MOVE ZERO          TO WS-NEW-COST-NUM
041800        MOVE SPACES        TO WS-NEW-NAME
041900        MOVE 'Three 2''s'  TO WS-NEW-NAME
042000        MOVE 200           TO WS-NEW-POINTS
042100        MOVE 3             TO WS-NEW-COST-2
042200        PERFORM 2900-AGREGAR-OPCION-I
042300           THRU 2900-AGREGAR-OPCION-F
042400*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
042500*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
042600     END-IF
042700*     FACE 3 - SAME PATTERN AS THE PRECEDING FACE.
042800     IF LK-DICE-COUNT-3 IS GREATER THAN OR EQUAL TO 3
042900        MOVE ZERO          TO WS-NEW-COST-NUM
043000        MOVE SPACES        TO WS-NEW-NAME
043100        MOVE 'Three 3''s'  TO WS-NEW-NAME
043200        MOVE 300           TO WS-NEW-POINTS
043300        MOVE 3             TO WS-NEW-COST-3
043400        PERFORM 2900-AGREGAR-OPCION-I
043500           THRU 2900-AGREGAR-OPCION-F
043600*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
043700*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
043800     END-IF
043900*     FACE 4 - SAME PATTERN AS THE PRECEDING FACE.
044000     IF LK-DICE-COUNT-4 IS GREATER THAN OR EQUAL TO 3
044100        MOVE ZERO          TO WS-NEW-COST-NUM
044200        MOVE SPACES        TO WS-NEW-NAME
044300        MOVE 'Three 4''s'  TO WS-NEW-NAME
044400        MOVE 400           TO WS-NEW-POINTS
044500        MOVE 3             TO WS-NEW-COST-4
044600        PERFORM 2900-AGREGAR-OPCION-I
044700           THRU 2900-AGREGAR-OPCION-F
044800*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
044900*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
045000     END-IF
045100*     FACE 5 - SAME PATTERN AS THE PRECEDING FACE.
045200     IF LK-DICE-COUNT-5 IS GREATER THAN OR EQUAL TO 3
045300        MOVE ZERO          TO WS-NEW-COST-NUM
045400        MOVE SPACES        TO WS-NEW-NAME
045500        MOVE 'Three 5''s'  TO WS-NEW-NAME
045600        MOVE 500           TO WS-NEW-POINTS
045700        MOVE 3             TO WS-NEW-COST-5
045800        PERFORM 2900-AGREGAR-OPCION-I
045900           THRU 2900-AGREGAR-OPCION-F
046000*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
046100*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
046200     END-IF
046300*     FACE 6 - SAME PATTERN AS THE PRECEDING FACE.
046400     IF LK-DICE-COUNT-6 IS GREATER THAN OR EQUAL TO 3
046500        MOVE ZERO          TO WS-NEW-COST-NUM
046600        MOVE SPACES        TO WS-NEW-NAME
046700        MOVE 'Three 6''s'  TO WS-NEW-NAME
046800        MOVE 600           TO WS-NEW-POINTS
046900        MOVE 3             TO WS-NEW-COST-6
047000        PERFORM 2900-AGREGAR-OPCION-I
047100           THRU 2900-AGREGAR-OPCION-F
047200*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
047300*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
047400     END-IF.
047500*
047600 2400-TRIO-F. EXIT.
047700*
047800*---- STEP 6 - FOUR OF A KIND (FACES 2-6, FLAT 1000) -------------
047900 2500-CUARTETO-I.                                                  RJK0902
048000*     NO FACE-1 BLOCK HERE - FOUR, FIVE, AND SIX 1'S ARE STILL
048100*     JUST "THREE 1'S" PLUS SPARE DICE UNDER THIS LEAGUE'S RULES,
048200*     SO FACES 2-6 ONLY, FLAT 1000 REGARDLESS OF WHICH FACE.
048300*
048400     IF LK-DICE-COUNT-2 IS GREATER THAN OR EQUAL TO 4
048500        MOVE ZERO         TO WS-NEW-COST-NUM
048600        MOVE SPACES       TO WS-NEW-NAME
048700        MOVE 'Four 2''s'  TO WS-NEW-NAME
048800        MOVE 1000         TO WS-NEW-POINTS
048900        MOVE 4            TO WS-NEW-COST-2
049000        PERFORM 2900-AGREGAR-OPCION-I
049100           THRU 2900-AGREGAR-OPCION-F
049200*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
049300*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
049400     END-IF
049500*     FACE 3 - SAME PATTERN AS THE PRECEDING FACE.
049600     IF LK-DICE-COUNT-3 IS GREATER THAN OR EQUAL TO 4
049700        MOVE ZERO         TO WS-NEW-COST-NUM
049800        MOVE SPACES       TO WS-NEW-NAME
049900        MOVE 'Four 3''s'  TO WS-NEW-NAME
050000        MOVE 1000         TO WS-NEW-POINTS
050100        MOVE 4            TO WS-NEW-COST-3
050200        PERFORM 2900-AGREGAR-OPCION-I
050300           THRU 2900-AGREGAR-OPCION-F
050400*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
050500*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
050600     END-IF
050700*     FACE 4 - SAME PATTERN AS THE PRECEDING FACE.
050800     IF LK-DICE-COUNT-4 IS GREATER THAN OR EQUAL TO 4
050900        MOVE ZERO         TO WS-NEW-COST-NUM
051000        MOVE SPACES       TO WS-NEW-NAME
051100        MOVE 'Four 4''s'  TO WS-NEW-NAME
051200        MOVE 1000         TO WS-NEW-POINTS
051300        MOVE 4            TO WS-NEW-COST-4
051400        PERFORM 2900-AGREGAR-OPCION-I
051500           THRU 2900-AGREGAR-OPCION-F
051600*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
051700*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
051800     END-IF
051900*     FACE 5 - SAME PATTERN AS THE PRECEDING FACE.
052000     IF LK-DICE-COUNT-5 IS GREATER THAN OR EQUAL TO 4
052100        MOVE ZERO         TO WS-NEW-COST-NUM
052200        MOVE SPACES       TO WS-NEW-NAME
052300        MOVE 'Four 5''s'  TO WS-NEW-NAME
052400        MOVE 1000         TO WS-NEW-POINTS
052500        MOVE 4            TO WS-NEW-COST-5
052600        PERFORM 2900-AGREGAR-OPCION-I
052700           THRU 2900-AGREGAR-OPCION-F
052800*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
052900*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
053000     END-IF
053100*     FACE 6 - SAME PATTERN AS THE PRECEDING FACE.
053200     IF LK-DICE-COUNT-6 IS GREATER THAN OR EQUAL TO 4
053300        MOVE ZERO         TO WS-NEW-COST-NUM
053400        MOVE SPACES       TO WS-NEW-NAME
053500        MOVE 'Four 6''s'  TO WS-NEW-NAME
053600        MOVE 1000         TO WS-NEW-POINTS
053700        MOVE 4            TO WS-NEW-COST-6
053800        PERFORM 2900-AGREGAR-OPCION-I
053900           THRU 2900-AGREGAR-OPCION-F
054000*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
054100*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
054200     END-IF.
054300*
054400 2500-CUARTETO-F. EXIT.
054500*
054600*---- STEP 7 - FIVE OF A KIND (FACES 2-6, FLAT 2000) -------------
054700 2600-QUINTETO-I.                                                  RJK0902
054800*     FIVE OF A KIND, FACES 2-6, FLAT 2000 - SAME SHAPE AS THE
054900*     FOUR-OF-A-KIND STEP ABOVE, ONE MORE DIE REQUIRED, DOUBLE
055000*     THE PAYOUT.
055100*
055200     IF LK-DICE-COUNT-2 IS GREATER THAN OR EQUAL TO 5
055300        MOVE ZERO         TO WS-NEW-COST-NUM
055400        MOVE SPACES       TO WS-NEW-NAME
055500        MOVE 'Five 2''s'  TO WS-NEW-NAME
055600        MOVE 2000         TO WS-NEW-POINTS
055700        MOVE 5            TO WS-NEW-COST-2
055800        PERFORM 2900-AGREGAR-OPCION-I
055900           THRU 2900-AGREGAR-OPCION-F
056000*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
056100*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
056200     END-IF
056300*     FACE 3 - SAME PATTERN AS THE PRECEDING FACE.
056400     IF LK-DICE-COUNT-3 IS GREATER THAN OR EQUAL TO 5
056500        MOVE ZERO         TO WS-NEW-COST-NUM
056600        MOVE SPACES       TO WS-NEW-NAME
056700        MOVE 'Five 3''s'  TO WS-NEW-NAME
056800        MOVE 2000         TO WS-NEW-POINTS
056900        MOVE 5            TO WS-NEW-COST-3
057000        PERFORM 2900-AGREGAR-OPCION-I
057100           THRU 2900-AGREGAR-OPCION-F
057200*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
057300*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
057400     END-IF
057500*     FACE 4 - SAME PATTERN AS THE PRECEDING FACE.
057600     IF LK-DICE-COUNT-4 IS GREATER THAN OR EQUAL TO 5
057700        MOVE ZERO         TO WS-NEW-COST-NUM
057800        MOVE SPACES       TO WS-NEW-NAME
057900        MOVE 'Five 4''s'  TO WS-NEW-NAME
058000        MOVE 2000         TO WS-NEW-POINTS
058100        MOVE 5            TO WS-NEW-COST-4
058200        PERFORM 2900-AGREGAR-OPCION-I
058300           THRU 2900-AGREGAR-OPCION-F
058400*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
058500*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
058600     END-IF
058700*     FACE 5 - SAME PATTERN AS THE PRECEDING FACE.
058800     IF LK-DICE-COUNT-5 IS GREATER THAN OR EQUAL TO 5
058900        MOVE ZERO         TO WS-NEW-COST-NUM
059000        MOVE SPACES       TO WS-NEW-NAME
059100        MOVE 'Five 5''s'  TO WS-NEW-NAME
059200        MOVE 2000         TO WS-NEW-POINTS
059300        MOVE 5            TO WS-NEW-COST-5
059400        PERFORM 2900-AGREGAR-OPCION-I
059500           THRU 2900-AGREGAR-OPCION-F
059600*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
059700*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
059800     END-IF
059900*     FACE 6 - SAME PATTERN AS THE PRECEDING FACE.
060000     IF LK-DICE-COUNT-6 IS GREATER THAN OR EQUAL TO 5
060100        MOVE ZERO         TO WS-NEW-COST-NUM
060200        MOVE SPACES       TO WS-NEW-NAME
060300        MOVE 'Five 6''s'  TO WS-NEW-NAME
060400        MOVE 2000         TO WS-NEW-POINTS
060500        MOVE 5            TO WS-NEW-COST-6
060600        PERFORM 2900-AGREGAR-OPCION-I
060700           THRU 2900-AGREGAR-OPCION-F
060800*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
060900*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
061000     END-IF.
061100*
061200 2600-QUINTETO-F. EXIT.
061300*
061400*---- STEP 8 - SIX OF A KIND (FACES 2-6, FLAT 3000) --------------
061500 2700-SEXTETO-I.                                                   RJK0902
061600*     SIX OF A KIND, FACES 2-6, FLAT 3000 - USES A STRAIGHT "= 6"
061700*     TEST INSTEAD OF "GREATER THAN OR EQUAL TO" SINCE SIX IS ALL
061800*     THE DICE THERE ARE; NOTHING BIGGER CAN EVER SHOW UP HERE.
061900*
062000     IF LK-DICE-COUNT-2 = 6
062100        MOVE ZERO        TO WS-NEW-COST-NUM
062200        MOVE SPACES      TO WS-NEW-NAME
062300        MOVE 'Six 2''s'  TO WS-NEW-NAME
062400        MOVE 3000        TO WS-NEW-POINTS
062500        MOVE 6           TO WS-NEW-COST-2
062600        PERFORM 2900-AGREGAR-OPCION-I
062700           THRU 2900-AGREGAR-OPCION-F
062800*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
062900*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
063000     END-IF
063100*     FACE 3 - SAME PATTERN AS THE PRECEDING FACE.
063200     IF LK-DICE-COUNT-3 = 6
063300        MOVE ZERO        TO WS-NEW-COST-NUM
063400        MOVE SPACES      TO WS-NEW-NAME
063500        MOVE 'Six 3''s'  TO WS-NEW-NAME
063600        MOVE 3000        TO WS-NEW-POINTS
063700        MOVE 6           TO WS-NEW-COST-3
063800        PERFORM 2900-AGREGAR-OPCION-I
063900           THRU 2900-AGREGAR-OPCION-F
064000*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
064100*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
064200     END-IF
064300*     FACE 4 - SAME PATTERN AS THE PRECEDING FACE.
064400     IF LK-DICE-COUNT-4 = 6
064500        MOVE ZERO        TO WS-NEW-COST-NUM
064600        MOVE SPACES      TO WS-NEW-NAME
064700        MOVE 'Six 4''s'  TO WS-NEW-NAME
064800        MOVE 3000        TO WS-NEW-POINTS
064900        MOVE 6           TO WS-NEW-COST-4
065000        PERFORM 2900-AGREGAR-OPCION-I
065100           THRU 2900-AGREGAR-OPCION-F
065200*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
065300*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
065400     END-IF
065500*     FACE 5 - SAME PATTERN AS THE PRECEDING FACE.
065600     IF LK-DICE-COUNT-5 = 6
065700        MOVE ZERO        TO WS-NEW-COST-NUM
065800        MOVE SPACES      TO WS-NEW-NAME
065900        MOVE 'Six 5''s'  TO WS-NEW-NAME
066000        MOVE 3000        TO WS-NEW-POINTS
066100        MOVE 6           TO WS-NEW-COST-5
066200        PERFORM 2900-AGREGAR-OPCION-I
066300           THRU 2900-AGREGAR-OPCION-F
066400*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
066500*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
066600     END-IF
066700*     FACE 6 - SAME PATTERN AS THE PRECEDING FACE.
066800     IF LK-DICE-COUNT-6 = 6
066900        MOVE ZERO        TO WS-NEW-COST-NUM
067000        MOVE SPACES      TO WS-NEW-NAME
067100        MOVE 'Six 6''s'  TO WS-NEW-NAME
067200        MOVE 3000        TO WS-NEW-POINTS
067300        MOVE 6           TO WS-NEW-COST-6
067400        PERFORM 2900-AGREGAR-OPCION-I
067500           THRU 2900-AGREGAR-OPCION-F
067600*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
067700*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
067800     END-IF.
067900*
068000 2700-SEXTETO-F. EXIT.
068100*
068200*---- STEP 9 - STRAIGHT 1-2-3-4-5-6 (FLAT 3000) ------------------
068300 2800-ESCALERA-I.                                                  RJK1128
068400*     THE STRAIGHT NEEDS EXACTLY ONE OF EACH FACE 1 THROUGH 6 -
068500*     ALL SIX DICE ARE SPENT AT ONCE IF THE PLAYER TAKES IT, SO
068600*     THIS IS THE ONLY STEP THAT COSTS EVERY DIE IN THE HAND.
068700*
068800     IF LK-DICE-COUNT-1 IS GREATER THAN OR EQUAL TO 1
068900        AND LK-DICE-COUNT-2 IS GREATER THAN OR EQUAL TO 1
069000        AND LK-DICE-COUNT-3 IS GREATER THAN OR EQUAL TO 1
069100        AND LK-DICE-COUNT-4 IS GREATER THAN OR EQUAL TO 1
069200        AND LK-DICE-COUNT-5 IS GREATER THAN OR EQUAL TO 1
069300        AND LK-DICE-COUNT-6 IS GREATER THAN OR EQUAL TO 1
069400        MOVE SPACES          TO WS-NEW-NAME
069500        MOVE '1-2-3-4-5-6'   TO WS-NEW-NAME
069600        MOVE 3000            TO WS-NEW-POINTS
069700        MOVE 1 TO WS-NEW-COST-1 WS-NEW-COST-2 WS-NEW-COST-3
069800                  WS-NEW-COST-4 WS-NEW-COST-5 WS-NEW-COST-6
069900        PERFORM 2900-AGREGAR-OPCION-I
070000           THRU 2900-AGREGAR-OPCION-F
070100*        ROW QUEUED - NEXT OPEN LK-OPT-n SLOT NOW HOLDS THIS
070200*        OPTION FOR PGMFARK TO OFFER THE PLAYER.
070300     END-IF.
070400*
070500 2800-ESCALERA-F. EXIT.
070600*
070700*---- APPEND WS-NEW-OPCION TO THE NEXT DISCRETE LK-OPT-n ROW -----
070800*     ISD STANDARDS AUDIT, 2001 - USED TO BE A SUBSCRIPTED MOVE
070900*     INTO LK-OPT-TAB(LK-OPT-COUNT); REWORKED TO AN EVALUATE OVER
071000*     THE INCREMENTED COUNT SINCE THE TABLE IS NOW 12 DISCRETE
071100*     ROWS.  DLH ENLARGED THIS FROM 8 TO 12 ROWS BACK WHEN IT WAS
071200*     STILL A TABLE (TICKET REC-0693); THE ROW COUNT DIDN'T
071300*     CHANGE IN THE 2001 AUDIT, ONLY THE OCCURS CLAUSE WENT AWAY.
071400 2900-AGREGAR-OPCION-I.
071500*     WS-NEW-OPCION IS ALWAYS FULLY BUILT BY THE CALLER BEFORE
071600*     THIS PARAGRAPH RUNS - THIS JUST FILES IT INTO THE NEXT
071700*     OPEN ROW.  ROWS 1-3 ARE ALWAYS ENOUGH FOR A NORMAL ROLL;
071800*     ROWS 4-12 EXIST FOR THE RARE SIX-DICE-ALL-ONES ROLL DLH
071900*     HIT UNDER TICKET REC-0693.
072000*
072100     ADD 1 TO LK-OPT-COUNT
072200     EVALUATE LK-OPT-COUNT
072300        WHEN 1
072400           MOVE WS-NEW-NAME     TO LK-OPT-1-NAME
072500           MOVE WS-NEW-POINTS   TO LK-OPT-1-POINTS
072600           MOVE WS-NEW-COST-1   TO LK-OPT-1-COST-1
072700           MOVE WS-NEW-COST-2   TO LK-OPT-1-COST-2
072800           MOVE WS-NEW-COST-3   TO LK-OPT-1-COST-3
072900           MOVE WS-NEW-COST-4   TO LK-OPT-1-COST-4
073000           MOVE WS-NEW-COST-5   TO LK-OPT-1-COST-5
073100           MOVE WS-NEW-COST-6   TO LK-OPT-1-COST-6
073200        WHEN 2
073300           MOVE WS-NEW-NAME     TO LK-OPT-2-NAME
073400           MOVE WS-NEW-POINTS   TO LK-OPT-2-POINTS
073500           MOVE WS-NEW-COST-1   TO LK-OPT-2-COST-1
073600           MOVE WS-NEW-COST-2   TO LK-OPT-2-COST-2
073700           MOVE WS-NEW-COST-3   TO LK-OPT-2-COST-3
073800           MOVE WS-NEW-COST-4   TO LK-OPT-2-COST-4
073900           MOVE WS-NEW-COST-5   TO LK-OPT-2-COST-5
074000           MOVE WS-NEW-COST-6   TO LK-OPT-2-COST-6
074100        WHEN 3
074200           MOVE WS-NEW-NAME     TO LK-OPT-3-NAME
074300           MOVE WS-NEW-POINTS   TO LK-OPT-3-POINTS
074400           MOVE WS-NEW-COST-1   TO LK-OPT-3-COST-1
074500           MOVE WS-NEW-COST-2   TO LK-OPT-3-COST-2
074600           MOVE WS-NEW-COST-3   TO LK-OPT-3-COST-3
074700           MOVE WS-NEW-COST-4   TO LK-OPT-3-COST-4
074800           MOVE WS-NEW-COST-5   TO LK-OPT-3-COST-5
074900           MOVE WS-NEW-COST-6   TO LK-OPT-3-COST-6
075000*        ROW 4 - SAME SHAPE.
075100        WHEN 4
075200           MOVE WS-NEW-NAME     TO LK-OPT-4-NAME
075300           MOVE WS-NEW-POINTS   TO LK-OPT-4-POINTS
075400           MOVE WS-NEW-COST-1   TO LK-OPT-4-COST-1
075500           MOVE WS-NEW-COST-2   TO LK-OPT-4-COST-2
075600           MOVE WS-NEW-COST-3   TO LK-OPT-4-COST-3
075700           MOVE WS-NEW-COST-4   TO LK-OPT-4-COST-4
075800           MOVE WS-NEW-COST-5   TO LK-OPT-4-COST-5
075900           MOVE WS-NEW-COST-6   TO LK-OPT-4-COST-6
076000*        ROW 5 - SAME SHAPE.
076100        WHEN 5
076200           MOVE WS-NEW-NAME     TO LK-OPT-5-NAME
076300           MOVE WS-NEW-POINTS   TO LK-OPT-5-POINTS
076400           MOVE WS-NEW-COST-1   TO LK-OPT-5-COST-1
076500           MOVE WS-NEW-COST-2   TO LK-OPT-5-COST-2
076600           MOVE WS-NEW-COST-3   TO LK-OPT-5-COST-3
076700           MOVE WS-NEW-COST-4   TO LK-OPT-5-COST-4
076800           MOVE WS-NEW-COST-5   TO LK-OPT-5-COST-5
076900           MOVE WS-NEW-COST-6   TO LK-OPT-5-COST-6
077000*        ROW 6 - SAME SHAPE.
077100        WHEN 6
077200           MOVE WS-NEW-NAME     TO LK-OPT-6-NAME
077300           MOVE WS-NEW-POINTS   TO LK-OPT-6-POINTS
077400           MOVE WS-NEW-COST-1   TO LK-OPT-6-COST-1
077500           MOVE WS-NEW-COST-2   TO LK-OPT-6-COST-2
077600           MOVE WS-NEW-COST-3   TO LK-OPT-6-COST-3
077700           MOVE WS-NEW-COST-4   TO LK-OPT-6-COST-4
077800           MOVE WS-NEW-COST-5   TO LK-OPT-6-COST-5
077900           MOVE WS-NEW-COST-6   TO LK-OPT-6-COST-6
078000*        ROW 7 - SAME SHAPE.
078100        WHEN 7
078200           MOVE WS-NEW-NAME     TO LK-OPT-7-NAME
078300           MOVE WS-NEW-POINTS   TO LK-OPT-7-POINTS
078400           MOVE WS-NEW-COST-1   TO LK-OPT-7-COST-1
078500           MOVE WS-NEW-COST-2   TO LK-OPT-7-COST-2
078600           MOVE WS-NEW-COST-3   TO LK-OPT-7-COST-3
078700           MOVE WS-NEW-COST-4   TO LK-OPT-7-COST-4
078800           MOVE WS-NEW-COST-5   TO LK-OPT-7-COST-5
078900           MOVE WS-NEW-COST-6   TO LK-OPT-7-COST-6
079000*        ROW 8 - SAME SHAPE.
079100        WHEN 8
079200           MOVE WS-NEW-NAME     TO LK-OPT-8-NAME
079300           MOVE WS-NEW-POINTS   TO LK-OPT-8-POINTS
079400           MOVE WS-NEW-COST-1   TO LK-OPT-8-COST-1
079500           MOVE WS-NEW-COST-2   TO LK-OPT-8-COST-2
079600           MOVE WS-NEW-COST-3   TO LK-OPT-8-COST-3
079700           MOVE WS-NEW-COST-4   TO LK-OPT-8-COST-4
079800           MOVE WS-NEW-COST-5   TO LK-OPT-8-COST-5
079900           MOVE WS-NEW-COST-6   TO LK-OPT-8-COST-6
080000*        ROW 9 - SAME SHAPE.
080100        WHEN 9
080200           MOVE WS-NEW-NAME     TO LK-OPT-9-NAME
080300           MOVE WS-NEW-POINTS   TO LK-OPT-9-POINTS
080400           MOVE WS-NEW-COST-1   TO LK-OPT-9-COST-1
080500           MOVE WS-NEW-COST-2   TO LK-OPT-9-COST-2
080600           MOVE WS-NEW-COST-3   TO LK-OPT-9-COST-3
080700           MOVE WS-NEW-COST-4   TO LK-OPT-9-COST-4
080800           MOVE WS-NEW-COST-5   TO LK-OPT-9-COST-5
080900           MOVE WS-NEW-COST-6   TO LK-OPT-9-COST-6
081000*        ROW 10 - SAME SHAPE.
081100        WHEN 10
081200           MOVE WS-NEW-NAME     TO LK-OPT-10-NAME
081300           MOVE WS-NEW-POINTS   TO LK-OPT-10-POINTS
081400           MOVE WS-NEW-COST-1   TO LK-OPT-10-COST-1
081500           MOVE WS-NEW-COST-2   TO LK-OPT-10-COST-2
081600           MOVE WS-NEW-COST-3   TO LK-OPT-10-COST-3
081700           MOVE WS-NEW-COST-4   TO LK-OPT-10-COST-4
081800           MOVE WS-NEW-COST-5   TO LK-OPT-10-COST-5
081900           MOVE WS-NEW-COST-6   TO LK-OPT-10-COST-6
082000*        ROW 11 - SAME SHAPE.
082100        WHEN 11
082200           MOVE WS-NEW-NAME     TO LK-OPT-11-NAME
082300           MOVE WS-NEW-POINTS   TO LK-OPT-11-POINTS
082400           MOVE WS-NEW-COST-1   TO LK-OPT-11-COST-1
082500           MOVE WS-NEW-COST-2   TO LK-OPT-11-COST-2
082600           MOVE WS-NEW-COST-3   TO LK-OPT-11-COST-3
082700           MOVE WS-NEW-COST-4   TO LK-OPT-11-COST-4
082800           MOVE WS-NEW-COST-5   TO LK-OPT-11-COST-5
082900           MOVE WS-NEW-COST-6   TO LK-OPT-11-COST-6
083000*        ROW 12 - SAME SHAPE.
083100        WHEN 12
083200           MOVE WS-NEW-NAME     TO LK-OPT-12-NAME
083300           MOVE WS-NEW-POINTS   TO LK-OPT-12-POINTS
083400           MOVE WS-NEW-COST-1   TO LK-OPT-12-COST-1
083500           MOVE WS-NEW-COST-2   TO LK-OPT-12-COST-2
083600           MOVE WS-NEW-COST-3   TO LK-OPT-12-COST-3
083700           MOVE WS-NEW-COST-4   TO LK-OPT-12-COST-4
083800           MOVE WS-NEW-COST-5   TO LK-OPT-12-COST-5
083900           MOVE WS-NEW-COST-6   TO LK-OPT-12-COST-6
084000        WHEN OTHER
084100           DISPLAY '* OPTION TABLE OVERFLOW - MORE THAN 12 '
084200                   'ROWS BUILT FOR ONE ROLL *'
084300     END-EVALUATE.
084400*
084500 2900-AGREGAR-OPCION-F. EXIT.
084600*
084700*---- RETURN TO PGMFARK -------------------------------------------
084800 9999-FINAL-I.
084900*     NOTHING TO CLOSE, NOTHING TO CLEAN UP - THE OPTION TABLE
085000*     PGMFARK NEEDS IS ALREADY SITTING IN LK-SCORE-AREA.
085100*
085200     CONTINUE.
085300*
085400 9999-FINAL-F. EXIT.
