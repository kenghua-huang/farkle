000100*////////////////// (DECREC) ///////////////////////////////////
000200**************************************
000300*     LAYOUT PLAYER DECISION RECORD  *
000400*     RECORD LENGTH = 19 BYTES       *
000500*     FILE DDDECSN - PLAYER CHOICES  *
000600**************************************
000700*     FIXED-WIDTH INTERCHANGE CONTRACT - SEE THE NOTE IN
000800*     PGM_50-CP-ROLLREC; NO FILLER IS RESERVED HERE.
000900 01  WS-DECISION-REC.
001000*     RELATIVE POSITION (1:6)  ASCENDING DECISION SEQUENCE NO.
001100     03  DR-SEQ              PIC 9(06)    VALUE ZEROS.
001200*     RELATIVE POSITION (7:1)  'S' = SCORING CHOICE, 'R' = RE-
001300*     ROLL DECISION
001400     03  DR-TYPE             PIC X(01)    VALUE SPACES.
001500         88  DR-TYPE-SCORE                VALUE 'S'.
001600         88  DR-TYPE-REROLL               VALUE 'R'.
001700*     RELATIVE POSITION (8:12) 'S': THE OPTION NAME CHOSEN.
001800*                              'R': 'Y' OR 'N' IN POSITION 1.
001900     03  DR-VALUE            PIC X(12)    VALUE SPACES.
002000*     RE-ROLL-DECISION VIEW OF DR-VALUE - ONLY MEANINGFUL WHEN
002100*     DR-TYPE-REROLL IS TRUE; POSITIONS 2-12 ARE UNUSED PAD ON
002200*     THAT KIND OF RECORD.
002300 01  WS-DECISION-YN-VIEW REDEFINES WS-DECISION-REC.
002400     03  DY-SEQ              PIC 9(06).
002500     03  DY-TYPE             PIC X(01).
002600     03  DY-REROLL-FLAG      PIC X(01).
002700         88  DY-REROLL-YES               VALUE 'Y'.
002800         88  DY-REROLL-NO                VALUE 'N'.
002900     03  FILLER              PIC X(11).
003000*///////////////////////////////////////////////////////////////
