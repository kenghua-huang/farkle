000100*////////////////// (PLYREC) ///////////////////////////////////
000200**************************************
000300*     LAYOUT PLAYER ROSTER RECORD    *
000400*     RECORD LENGTH = 20 BYTES       *
000500*     FILE DDPLYRS - TURN ORDER =    *
000600*     FILE ORDER                     *
000700**************************************
000800*     FIXED-WIDTH INTERCHANGE CONTRACT - SEE THE NOTE IN
000900*     PGM_50-CP-ROLLREC; NO FILLER IS RESERVED HERE.
001000 01  WS-PLAYER-REC.
001100*     RELATIVE POSITION (1:20) PLAYER NAME
001200     03  PL-NAME             PIC X(20)    VALUE SPACES.
001300*///////////////////////////////////////////////////////////////
