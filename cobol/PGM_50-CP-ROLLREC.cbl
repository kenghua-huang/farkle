000100*////////////////// (ROLLREC) ///////////////////////////////////
000200**************************************
000300*     LAYOUT DICE ROLL RECORD        *
000400*     RECORD LENGTH = 12 BYTES       *
000500*     FILE DDROLLS - PRE-GENERATED   *
000600**************************************
000700*     THIS LAYOUT IS A FIXED-WIDTH INTERCHANGE CONTRACT; NO
000800*     SPACE IS RESERVED FOR FUTURE GROWTH HERE - SEE PGM_50-
000900*     CP-DICCNT FOR THE ENGINE'S OWN INTERNAL WORK AREAS.
001000 01  WS-ROLL-REC.
001100*     RELATIVE POSITION (1:6)  ASCENDING ROLL SEQUENCE NUMBER
001200     03  RR-SEQ              PIC 9(06)    VALUE ZEROS.
001300*     RELATIVE POSITION (7:1)  DIE 1 FACE (1-6; 0 = NOT ROLLED)
001400     03  RR-DIE-1            PIC 9(01)    VALUE ZEROS.
001500*     RELATIVE POSITION (8:1)  DIE 2 FACE
001600     03  RR-DIE-2            PIC 9(01)    VALUE ZEROS.
001700*     RELATIVE POSITION (9:1)  DIE 3 FACE
001800     03  RR-DIE-3            PIC 9(01)    VALUE ZEROS.
001900*     RELATIVE POSITION (10:1) DIE 4 FACE
002000     03  RR-DIE-4            PIC 9(01)    VALUE ZEROS.
002100*     RELATIVE POSITION (11:1) DIE 5 FACE
002200     03  RR-DIE-5            PIC 9(01)    VALUE ZEROS.
002300*     RELATIVE POSITION (12:1) DIE 6 FACE
002400     03  RR-DIE-6            PIC 9(01)    VALUE ZEROS.
002500*     ISD STANDARDS AUDIT (SEE PGMFARK CHANGE LOG) DROPPED THE
002600*     SUBSCRIPTED RE-DEFINITION OF THIS RECORD THAT USED TO SIT
002700*     HERE - CALLERS TEST RR-DIE-1 THRU RR-DIE-6 DIRECTLY NOW.
002800*///////////////////////////////////////////////////////////////
