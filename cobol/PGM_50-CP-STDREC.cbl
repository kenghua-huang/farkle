000100*////////////////// (STDREC) ///////////////////////////////////
000200**************************************
000300*     LAYOUT FINAL STANDINGS RECORD  *
000400*     RECORD LENGTH = 27 BYTES       *
000500*     FILE DDSTAND - ONE PER PLAYER, *
000600*     IN ROSTER (PLAYER FILE) ORDER  *
000700**************************************
000800*     FIXED-WIDTH INTERCHANGE CONTRACT - SEE THE NOTE IN
000900*     PGM_50-CP-ROLLREC; NO FILLER IS RESERVED HERE.
001000 01  WS-STANDING-REC.
001100*     RELATIVE POSITION (1:20)  PLAYER NAME
001200     03  ST-NAME             PIC X(20)    VALUE SPACES.
001300*     RELATIVE POSITION (21:6) FINAL GAME SCORE
001400     03  ST-SCORE            PIC 9(06)    VALUE ZEROS.
001500*     RELATIVE POSITION (27:1) 'W' IF SCORE EXCEEDS THE POINTS-
001600*     TO-WIN THRESHOLD; SPACE OTHERWISE
001700     03  ST-WINNER           PIC X(01)    VALUE SPACES.
001800         88  ST-IS-WINNER                 VALUE 'W'.
001900*///////////////////////////////////////////////////////////////
