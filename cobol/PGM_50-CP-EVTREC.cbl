000100*////////////////// (EVTREC) ///////////////////////////////////
000200**************************************
000300*     LAYOUT SCORED EVENT RECORD     *
000400*     RECORD LENGTH = 52 BYTES       *
000500*     FILE DDEVENT - AUDIT TRAIL,    *
000600*     APPEND / CHRONOLOGICAL ORDER   *
000700**************************************
000800*     FIXED-WIDTH INTERCHANGE CONTRACT - SEE THE NOTE IN
000900*     PGM_50-CP-ROLLREC; NO FILLER IS RESERVED HERE.
001000*     EV-TYPE VALUES: ROLL, SCORE, FARKLE, BANK, HOTDICE, WIN.
001100 01  WS-EVENT-REC.
001200*     RELATIVE POSITION (1:20)  PLAYER NAME
001300     03  EV-PLAYER           PIC X(20)    VALUE SPACES.
001400*     RELATIVE POSITION (21:8) EVENT TYPE
001500     03  EV-TYPE             PIC X(08)    VALUE SPACES.
001600         88  EV-TYPE-ROLL                 VALUE 'ROLL'.
001700         88  EV-TYPE-SCORE                VALUE 'SCORE'.
001800         88  EV-TYPE-FARKLE               VALUE 'FARKLE'.
001900         88  EV-TYPE-BANK                 VALUE 'BANK'.
002000         88  EV-TYPE-HOTDICE              VALUE 'HOTDICE'.
002100         88  EV-TYPE-WIN                  VALUE 'WIN'.
002200*     RELATIVE POSITION (29:12) OPTION NAME FOR SCORE EVENTS;
002300*     SPACES FOR EVERY OTHER EVENT TYPE
002400     03  EV-DETAIL           PIC X(12)    VALUE SPACES.
002500*     RELATIVE POSITION (41:6) POINTS FOR THIS EVENT (OPTION
002600*     POINTS FOR SCORE; BANKED TURN TOTAL FOR BANK; FINAL
002700*     TOTAL FOR WIN; ZERO OTHERWISE)
002800     03  EV-POINTS           PIC 9(06)    VALUE ZEROS.
002900*     RELATIVE POSITION (47:6) PLAYER'S RUNNING GAME TOTAL
003000*     AFTER THIS EVENT
003100     03  EV-TOTAL            PIC 9(06)    VALUE ZEROS.
003200*///////////////////////////////////////////////////////////////
