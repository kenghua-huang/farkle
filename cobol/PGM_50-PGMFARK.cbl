000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFARK.
000300 AUTHOR.        R J KOWALCZYK.
000400 INSTALLATION.  GREATER MIDLAND SAVINGS AND TRUST - ISD.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - EMPLOYEE REC LEAGUE BATCH.
000800*
000900**************************************************************
001000*                                                            *
001100*   PGMFARK - EMPLOYEE RECREATION LEAGUE FARKLE BATCH RUN    *
001200*   ======================================================  *
001300*   OVERNIGHT BATCH RULES ENGINE FOR THE DICE GAME "FARKLE"  *
001400*   RUN BY THE ISD SOCIAL COMMITTEE ON THE SAME WINDOW AS    *
001500*   THE LEDGER JOBS.  READS A ROSTER OF PLAYERS, A STREAM OF *
001600*   PRE-GENERATED DICE ROLLS AND A STREAM OF PLAYER DECISIONS*
001700*   RECORDED FROM THE PIT DURING THE LEAGUE NIGHT, DRIVES    *
001800*   EACH PLAYER'S TURNS IN ROSTER ORDER, CALLS PGMSCORE TO   *
001900*   WORK OUT WHAT EACH ROLL IS WORTH, AND WRITES A SCORED    *
002000*   EVENT LOG PLUS A FINAL STANDINGS SHEET WHEN A PLAYER     *
002100*   PASSES THE POINTS-TO-WIN THRESHOLD.                     *
002200*                                                            *
002300**************************************************************
002400*  CHANGE LOG                                                *
002500*  ----------                                                *
002600*  03/14/88  RJK  ORIGINAL - ROSTER, ROLL AND DECISION       *
002700*                  READERS, SINGLE-PLAYER TURN LOOP ONLY.    *
002800*  09/02/88  RJK  ADDED THE ROUND-ROBIN MULTI-PLAYER LOOP    *
002900*                  AND THE STANDINGS WRITE-UP.               *
003000*  11/28/88  RJK  HOT-DICE RULE WIRED IN - LEAGUE COMPLAINED *
003100*                  A CLEAN SWEEP DIDN'T RESET THE DICE.      *
003200*  04/05/89  TMB  DIE-FACE VALIDATION ADDED AFTER A BAD ROLL *
003300*                  FILE BROUGHT THE JOB DOWN ABEND S0C7 -    *
003400*                  TICKET REC-0091.                          *
003500*  08/22/91  RJK  "NO DICE" SENTINEL HANDLING - SEE PGMSCORE *
003600*                  CHANGE LOG SAME DATE, TICKET REC-0144.    *
003700*  06/30/93  DLH  POINTS-TO-WIN RAISED FROM 5000 TO 10000    *
003800*                  FOR THE FALL SEASON - LEAGUE VOTE.        *
003900*  02/11/97  DLH  ROSTER TABLE ENLARGED FROM 6 TO 8 PLAYERS. *
004000*  10/06/98  PJS  YEAR-2000 REVIEW - NO DATE FIELDS CARRIED  *
004100*                  IN ANY FILE OF THIS SYSTEM, NO WINDOWING  *
004200*                  LOGIC PRESENT, NO REMEDIATION REQUIRED.   *
004300*                  SIGNED OFF PER ISD STANDARD Y2K-CHECKLIST.*
004400*  05/19/99  PJS  ADDED UPSI-0 TRACE SWITCH SO THE OPERATOR  *
004500*                  CAN TURN ON THE PER-ROLL DISPLAYS WITHOUT *
004600*                  A RECOMPILE - TICKET REC-0233.            *
004700*  01/11/00  DLH  ROLLED THE STANDINGS-SCORE WORK FIELD FROM *
004800*                  DISPLAY TO COMP - SIZE ONLY, NO RULE      *
004900*                  CHANGE. VERIFIED AGAINST Y2K TEST DECK.   *
005000*  03/19/01  RJK  ISD STANDARDS AUDIT (BATCH CONVENTIONS     *
005100*                  REVIEW, ALL EMPLOYEE REC LEAGUE JOBS) -   *
005200*                  THE ROSTER TABLE, THE DICE-FACE VALIDATION*
005300*                  LOOP AND THE DICE-COUNT/OPTION LOOKUP     *
005400*                  WERE ALL OCCURS TABLES STEPPED BY         *
005500*                  SUBSCRIPT.  NOTHING ELSE IN THE BATCH     *
005600*                  SUITE IS BUILT THAT WAY - EVERY OTHER JOB *
005700*                  CARRIES ITS REPEATING FIELDS DISCRETE AND *
005800*                  WALKS THEM WITH IF/EVALUATE.  REWORKED TO *
005900*                  MATCH.  ALSO DROPPED THE UPSI-0 TRACE     *
006000*                  SWITCH (UPSI BITS ARE OFF THE APPROVED    *
006100*                  LIST AS OF THIS AUDIT) FOR A PLAIN WORK-  *
006200*                  ING-STORAGE FLAG - SEE PGMSCORE CHANGE    *
006300*                  LOG SAME DATE.  NO SCORING RULE CHANGED.  *
006400*  03/19/01  RJK  WIRED C01 (TOP-OF-FORM) INTO THE STANDINGS *
006500*                  WRITE-UP SO THE FIRST LINE OF EVERY RUN   *
006600*                  STARTS A FRESH PAGE - IT HAD SAT UNUSED   *
006700*                  IN SPECIAL-NAMES SINCE 1988.              *
006800*  07/02/01  RJK  DIE-2 THRU DIE-6 ACTIVE-SLOT RANGE CHECK IN *
006900*                  2130-VALIDAR-DADO-I WAS MISSING THE LOW-   *
007000*                  END TEST (DIE 1 HAD IT, THE REST DIDN'T) - *
007100*                  A ZERO ON AN ACTIVE SLOT SLID PAST          *
007200*                  VALIDATION AND WAS THEN SILENTLY DROPPED BY *
007300*                  2135-CONTAR-DADO-I, UNDERCOUNTING THE ROLL. *
007400*                  ADDED "OR RR-DIE-N < 1" TO ALL FIVE - TICKET*
007500*                  REC-0261.                                  *
007600*  09/14/01  RJK  LEAGUE SECRETARY REPORTED A STANDINGS RUN     *
007700*                  THAT WROTE PLAYER 8'S LINE WITHOUT ADVANCING *
007800*                  OFF PLAYER 7'S LINE ON A PRINTER WITH A      *
007900*                  STICKY FORMS-CONTROL CHANNEL.  TRACED TO A   *
008000*                  CARRIER OPERATOR SETTING, NOT THIS PROGRAM - *
008100*                  NO CODE CHANGE, LOGGED HERE PER ISD POLICY   *
008200*                  OF RECORDING EVERY INVESTIGATED TICKET.      *
008300*  02/06/02  DLH  ROSTER FILE NOW REJECTS A NINTH PLAYER RECORD *
008400*                  WITH RETURN-CODE 3344 INSTEAD OF SILENTLY    *
008500*                  DROPPING IT - LEAGUE EXPANDED TO A NINE-TEAM *
008600*                  SCHEDULE FOR ONE SEASON AND NOBODY NOTICED   *
008700*                  THE OLD ROSTER FILE JUST TRUNCATED AT EIGHT  *
008800*                  UNTIL THE STANDINGS CAME UP SHORT A PLAYER.  *
008900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM.
009400*
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT PLYRS   ASSIGN TO DDPLYRS
009800     ORGANIZATION IS LINE SEQUENTIAL
009900     FILE STATUS  IS FS-PLYRS.
010000*
010100     SELECT ROLLS   ASSIGN TO DDROLLS
010200     ORGANIZATION IS LINE SEQUENTIAL
010300     FILE STATUS  IS FS-ROLLS.
010400*
010500     SELECT DECSN   ASSIGN TO DDDECSN
010600     ORGANIZATION IS LINE SEQUENTIAL
010700     FILE STATUS  IS FS-DECSN.
010800*
010900     SELECT EVENT   ASSIGN TO DDEVENT
011000     ORGANIZATION IS LINE SEQUENTIAL
011100     FILE STATUS  IS FS-EVENT.
011200*
011300     SELECT STAND   ASSIGN TO DDSTAND
011400     ORGANIZATION IS LINE SEQUENTIAL
011500     FILE STATUS  IS FS-STAND.
011600*
011700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011800 DATA DIVISION.
011900 FILE SECTION.
012000*
012100*     ALL FIVE FDS ARE FLAT, UNBLOCKED LINE-SEQUENTIAL RECORDS -
012200*     THE LEAGUE'S FRONT-END EXTRACT WRITES ROSTER, ROLLS AND
012300*     DECISIONS THE SAME WAY EVERY OTHER FEEDER SYSTEM IN THIS
012400*     SHOP HANDS US A FLAT FILE.
012500 FD  PLYRS.
012600 01  FD-PLYRS-REC                PIC X(20).
012700*
012800 FD  ROLLS.
012900 01  FD-ROLLS-REC                PIC X(12).
013000*
013100 FD  DECSN.
013200 01  FD-DECSN-REC                PIC X(19).
013300*
013400 FD  EVENT.
013500 01  FD-EVENT-REC                PIC X(52).
013600*
013700 FD  STAND.
013800 01  FD-STAND-REC                PIC X(27).
013900*
014000 WORKING-STORAGE SECTION.
014100*=======================*
014200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
014300*
014400*----------- RECORD LAYOUTS (SHARED WITH PGMSCORE) --------------
014500     COPY ROLLREC.
014600     COPY DECREC.
014700     COPY PLYREC.
014800     COPY EVTREC.
014900     COPY STDREC.
015000     COPY DICCNT.
015100*
015200*----------- FILE STATUS / EOF SWITCHES --------------------------
015300*     ONE TWO-BYTE FS FIELD PER FILE, TESTED AFTER EVERY OPEN,
015400*     READ AND WRITE - THIS PROGRAM NEVER TRUSTS AN I/O TO HAVE
015500*     WORKED WITHOUT CHECKING.
015600 77  FS-PLYRS                PIC XX     VALUE SPACES.
015700 77  FS-ROLLS                PIC XX     VALUE SPACES.
015800 77  FS-DECSN                PIC XX     VALUE SPACES.
015900 77  FS-EVENT                PIC XX     VALUE SPACES.
016000 77  FS-STAND                PIC XX     VALUE SPACES.
016100*
016200 77  WS-FIN-PLYRS-SW         PIC X      VALUE 'N'.
016300     88  WS-FIN-PLYRS                   VALUE 'Y'.
016400     88  WS-NO-FIN-PLYRS                VALUE 'N'.
016500*
016600*     WS-ABEND-SW IS THE ONE SWITCH EVERY PARAGRAPH IN THIS
016700*     PROGRAM RESPECTS - ONCE IT FLIPS TO 'Y' NO FURTHER GAME
016800*     LOGIC RUNS, ONLY THE CLOSE-DOWN PARAGRAPH.
016900 77  WS-ABEND-SW             PIC X      VALUE 'N'.
017000     88  WS-ABEND-YES                   VALUE 'Y'.
017100     88  WS-ABEND-NO                    VALUE 'N'.
017200*
017300 77  WS-GAME-OVER-SW         PIC X      VALUE 'N'.
017400     88  WS-GAME-OVER                   VALUE 'Y'.
017500     88  WS-GAME-NOT-OVER                VALUE 'N'.
017600*
017700 77  WS-TURN-DONE-SW         PIC X      VALUE 'N'.
017800     88  WS-TURN-DONE                   VALUE 'Y'.
017900     88  WS-TURN-NOT-DONE                VALUE 'N'.
018000*
018100 77  WS-ANOTAR-DONE-SW       PIC X      VALUE 'N'.
018200     88  WS-ANOTAR-DONE                 VALUE 'Y'.
018300     88  WS-ANOTAR-NOT-DONE              VALUE 'N'.
018400*
018500 77  WS-FARKLE-SW            PIC X      VALUE 'N'.
018600     88  WS-IS-FARKLE                   VALUE 'Y'.
018700     88  WS-NOT-FARKLE                  VALUE 'N'.
018800*
018900 77  WS-OPCION-SENTINEL-SW   PIC X      VALUE 'N'.
019000     88  WS-OPCION-ES-SENTINEL          VALUE 'Y'.
019100     88  WS-OPCION-NO-SENTINEL          VALUE 'N'.
019200*
019300*     TRACE SWITCH IS NOW A PLAIN WORKING-STORAGE FLAG, SET BY
019400*     NO ONE UNLESS A FUTURE MAINTAINER WIRES A CONTROL CARD
019500*     TO IT - REPLACES THE UPSI-0 BIT DROPPED IN THE 2001 AUDIT.
019600 77  WS-TRACE-SW             PIC X      VALUE 'N'.                 ISD0301
019700     88  WS-TRACE-ON                    VALUE 'Y'.
019800     88  WS-TRACE-OFF                   VALUE 'N'.
019900*
020000*----------- ROSTER - DISCRETE NAMED SLOTS, MAX 8 PLAYERS ----------
020100*     PLAYERS TAKE THEIR TURNS IN ROSTER (FILE) ORDER, ROUND
020200*     AFTER ROUND, UNTIL SOMEBODY CLEARS THE POINTS-TO-WIN LINE.
020300*     ISD STANDARDS AUDIT, 2001 - USED TO BE AN OCCURS 8 TABLE
020400*     INDEXED BY IDX-ROSTER; UNROLLED TO DISCRETE SLOTS TO MATCH
020500*     HOW EVERY OTHER JOB IN THIS SHOP CARRIES A FIXED ROSTER.
020600 01  WS-ROSTER-AREA.
020700     05  WS-ROSTER-NAME-GROUP.
020800         10  WS-PLAYER-1-NAME    PIC X(20)  VALUE SPACES.
020900         10  WS-PLAYER-2-NAME    PIC X(20)  VALUE SPACES.
021000         10  WS-PLAYER-3-NAME    PIC X(20)  VALUE SPACES.
021100         10  WS-PLAYER-4-NAME    PIC X(20)  VALUE SPACES.
021200         10  WS-PLAYER-5-NAME    PIC X(20)  VALUE SPACES.
021300         10  WS-PLAYER-6-NAME    PIC X(20)  VALUE SPACES.
021400         10  WS-PLAYER-7-NAME    PIC X(20)  VALUE SPACES.
021500         10  WS-PLAYER-8-NAME    PIC X(20)  VALUE SPACES.
021600*     BULK-CLEAR VIEW OF THE 8 NAME SLOTS ABOVE - USED WHEN A
021700*     ROSTER RELOAD NEEDS TO BLANK ALL 8 IN ONE MOVE
021800     05  WS-ROSTER-NAME-CLR REDEFINES WS-ROSTER-NAME-GROUP         ISD0301
021900                             PIC X(160).
022000     05  WS-PLAYER-SCORE-GROUP.
022100         10  WS-PLAYER-1-SCORE       PIC S9(6) COMP VALUE ZERO.
022200         10  WS-PLAYER-2-SCORE       PIC S9(6) COMP VALUE ZERO.
022300         10  WS-PLAYER-3-SCORE       PIC S9(6) COMP VALUE ZERO.
022400         10  WS-PLAYER-4-SCORE       PIC S9(6) COMP VALUE ZERO.
022500         10  WS-PLAYER-5-SCORE       PIC S9(6) COMP VALUE ZERO.
022600         10  WS-PLAYER-6-SCORE       PIC S9(6) COMP VALUE ZERO.
022700         10  WS-PLAYER-7-SCORE       PIC S9(6) COMP VALUE ZERO.
022800         10  WS-PLAYER-8-SCORE       PIC S9(6) COMP VALUE ZERO.
022900*     SAME BULK-CLEAR CONVENTION AS THE NAME GROUP ABOVE - A NEW
023000*     GAME RE-USES THIS AREA WITHOUT RELOADING THE ROSTER FILE.
023100     05  WS-PLAYER-SCORE-CLR REDEFINES WS-PLAYER-SCORE-GROUP
023200                             PIC X(32).
023300     05  FILLER                  PIC X(10)  VALUE SPACES.
023400*
023500*     WS-ROSTER-COUNT DRIVES EVERY "IF WS-ROSTER-COUNT >= N" TEST
023600*     IN THIS PROGRAM - IT IS SET ONCE WHILE THE ROSTER LOADS AND
023700*     NEVER CHANGES AFTER THAT.
023800 77  WS-ROSTER-COUNT          PIC S9(4) COMP VALUE ZERO.
023900*     06/30/93 DLH - RAISED FROM 5000 PER LEAGUE VOTE FOR THE
024000*     FALL SEASON; SEE CHANGE LOG.  A HARD-CODED VALUE, NOT A
024100*     PARAMETER CARD, BECAUSE THIS SHOP'S REC LEAGUE JOBS TREAT
024200*     THE POINTS-TO-WIN LINE AS A RULE CHANGE, NOT A RUN OPTION.
024300 77  WS-POINTS-TO-WIN         PIC S9(6) COMP VALUE 10000.          DLH0693
024400*
024500*----------- CURRENT-PLAYER WORK AREA -----------------------------
024600*     THE TURN-PROCESSOR AND EVERYTHING IT CALLS WORKS ONLY OFF
024700*     THESE TWO FIELDS.  EACH ROUND, 2000-RONDA-I STAGES ONE
024800*     ROSTER SLOT IN HERE, RUNS THE WHOLE TURN, THEN STAGES THE
024900*     UPDATED SCORE BACK OUT - SO THE TURN LOGIC ITSELF NEVER
025000*     NEEDS TO KNOW WHICH OF THE 8 DISCRETE SLOTS IT IS PLAYING.
025100 77  WS-CUR-NAME              PIC X(20) VALUE SPACES.
025200 77  WS-CUR-SCORE             PIC S9(6) COMP VALUE ZERO.
025300*
025400*----------- TURN / ROLL WORK FIELDS ------------------------------
025500 77  WS-POTENTIAL-SCORE       PIC S9(6) COMP VALUE ZERO.
025600 77  WS-NDICE-REMAINING       PIC S9(4) COMP VALUE ZERO.
025700 77  WS-DICE-REMAINING        PIC S9(4) COMP VALUE ZERO.
025800 77  WS-ROLL-SCORE            PIC S9(6) COMP VALUE ZERO.
025900*
026000*----------- MATCHED-OPTION STAGING AREA --------------------------
026100*     2320-CICLO-OPCION-I COPIES THE OPTION ROW THAT MATCHES THE
026200*     PLAYER'S DECISION INTO THESE FIELDS SO THE ONE SHARED BLOCK
026300*     OF SCORING LOGIC BELOW IT DOESN'T CARE WHICH OF THE 12
026400*     DISCRETE LK-OPT-n ROWS ACTUALLY MATCHED.
026500 01  WS-OPCION-STAGING.
026600     05  WS-OPCION-NAME          PIC X(12) VALUE SPACES.
026700     05  WS-OPCION-POINTS        PIC 9(04) VALUE ZEROS.
026800     05  WS-OPCION-COST-GROUP.
026900         10  WS-OPCION-COST-1        PIC 9(01) VALUE ZERO.
027000         10  WS-OPCION-COST-2        PIC 9(01) VALUE ZERO.
027100         10  WS-OPCION-COST-3        PIC 9(01) VALUE ZERO.
027200         10  WS-OPCION-COST-4        PIC 9(01) VALUE ZERO.
027300         10  WS-OPCION-COST-5        PIC 9(01) VALUE ZERO.
027400         10  WS-OPCION-COST-6        PIC 9(01) VALUE ZERO.
027500*     SAME REDEFINES CONVENTION PGMSCORE USES ON ITS OWN COST
027600*     FIELDS - A SINGLE-FIELD VIEW FOR A ONE-MOVE CLEAR BEFORE
027700*     THE NEXT MATCHED OPTION IS STAGED.
027800     05  WS-OPCION-COST-NUM REDEFINES WS-OPCION-COST-GROUP
027900                             PIC 9(06).
028000     05  FILLER                  PIC X(04) VALUE SPACES.
028100*
028200*     WS-OPCION-COST-n ARE HOW MANY OF EACH DIE FACE THE MATCHED
028300*     COMBINATION SPENDS - E.G. THREE 5'S COSTS 3 IN COST-5 AND
028400*     ZERO EVERYWHERE ELSE.  SUBTRACTED STRAIGHT OUT OF
028500*     LK-DICE-COUNT-n IN 2320-CICLO-OPCION-I AFTER THE OPTION IS
028600*     TAKEN.
028700*----------- DIAGNOSTIC AREA (WS-TRACE-SW TRACE) --------------------
028800 01  WS-TRACE-LINE.
028900     03  FILLER              PIC X(10) VALUE '** TRACE: '.
029000     03  WS-TRACE-TEXT       PIC X(40) VALUE SPACES.
029100*
029200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
029300*
029400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
029500 PROCEDURE DIVISION.
029600*
029700 MAIN-PROGRAM-I.
029800*
029900*     STRAIGHT-LINE DRIVER, THE SAME SHAPE AS EVERY OTHER BATCH
030000*     JOB IN THIS SHOP - OPEN/LOAD, THEN A CONTROLLED LOOP, THEN
030100*     THE REPORT, THEN CLOSE.  THE LOOP EXIT TEST CARRIES BOTH
030200*     THE NORMAL END (SOMEBODY WON) AND THE ABEND SHORT-CIRCUIT
030300*     (WS-ABEND-YES) SO A BAD ROLL OR DECISION RECORD DOESN'T
030400*     LEAVE THE JOB SPINNING.
030500*
030600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
030700     PERFORM 2000-RONDA-I   THRU 2000-RONDA-F
030800        UNTIL WS-GAME-OVER OR WS-ABEND-YES
030900     IF WS-ABEND-NO
031000        PERFORM 3000-STANDNG-I THRU 3000-STANDNG-F
031100     END-IF
031200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
031300*
031400 MAIN-PROGRAM-F. GOBACK.
031500*
031600*---- OPEN FILES, LOAD THE ROSTER, INITIALIZE SWITCHES -----------
031700 1000-INICIO-I.
031800*
031900*     ALL FIVE FILES ARE OPENED TOGETHER UP FRONT, WIN OR LOSE -
032000*     THIS JOB DOES NOT TRICKLE-OPEN THE OUTPUT FILES PARAGRAPH
032100*     BY PARAGRAPH THE WAY SOME OLDER JOBS DO.  IF ANY OF THE
032200*     FIVE FAILS TO OPEN WE WANT TO KNOW WHICH ONE FROM A SINGLE
032300*     DISPLAY BLOCK RATHER THAN CHASING FILE STATUS ONE AT A TIME.
032400     OPEN INPUT  PLYRS
032500     OPEN INPUT  ROLLS
032600     OPEN INPUT  DECSN
032700     OPEN OUTPUT EVENT
032800     OPEN OUTPUT STAND
032900*
033000*     ANY NON-'00' STATUS ON ANY OF THE FIVE IS FATAL - THERE IS
033100*     NO PARTIAL-RUN MODE FOR THE LEAGUE BATCH.
033200     IF FS-PLYRS NOT = '00' OR FS-ROLLS NOT = '00'
033300        OR FS-DECSN NOT = '00' OR FS-EVENT NOT = '00'
033400        OR FS-STAND NOT = '00'
033500        DISPLAY '* ERROR OPENING FARKLE BATCH FILES *'
033600        DISPLAY '  FS-PLYRS = ' FS-PLYRS
033700        DISPLAY '  FS-ROLLS = ' FS-ROLLS
033800        DISPLAY '  FS-DECSN = ' FS-DECSN
033900        DISPLAY '  FS-EVENT = ' FS-EVENT
034000        DISPLAY '  FS-STAND = ' FS-STAND
034100        MOVE 3333 TO RETURN-CODE
034200        SET WS-ABEND-YES TO TRUE
034300     END-IF
034400*
034500     SET WS-NO-FIN-PLYRS  TO TRUE
034600     SET WS-ABEND-NO      TO TRUE
034700     SET WS-GAME-NOT-OVER TO TRUE
034800     MOVE ZERO TO WS-ROSTER-COUNT
034900     MOVE SPACES TO WS-ROSTER-NAME-CLR
035000*
035100     IF WS-ABEND-NO
035200        PERFORM 1100-CARGAR-I THRU 1100-CARGAR-F
035300           UNTIL WS-FIN-PLYRS
035400     END-IF
035500*
035600     IF WS-TRACE-ON
035700        DISPLAY '** TRACE: ROSTER LOADED, COUNT = '
035800                                           WS-ROSTER-COUNT
035900     END-IF.
036000*
036100 1000-INICIO-F. EXIT.
036200*
036300 1100-CARGAR-I.
036400*     BUILDS THE 8-SLOT ROSTER ONE READ AT A TIME.  A SLOT
036500*     NUMBER, NOT A SUBSCRIPTED TABLE, BECAUSE THE SHOP CAPS
036600*     LEAGUE PLAY AT EIGHT SEATS AND HAS NEVER WANTED THE
036700*     OVERHEAD OF AN OCCURS TABLE FOR SOMETHING THIS SMALL.
036800*
036900     PERFORM 1110-LEER-JUGADOR-I THRU 1110-LEER-JUGADOR-F
037000     IF WS-NO-FIN-PLYRS
037100        ADD 1 TO WS-ROSTER-COUNT
037200        EVALUATE WS-ROSTER-COUNT
037300           WHEN 1
037400              MOVE PL-NAME TO WS-PLAYER-1-NAME
037500              MOVE ZERO    TO WS-PLAYER-1-SCORE
037600           WHEN 2
037700              MOVE PL-NAME TO WS-PLAYER-2-NAME
037800              MOVE ZERO    TO WS-PLAYER-2-SCORE
037900           WHEN 3
038000              MOVE PL-NAME TO WS-PLAYER-3-NAME
038100              MOVE ZERO    TO WS-PLAYER-3-SCORE
038200*           SEAT 4 - SAME SHAPE AS SEAT 1.
038300           WHEN 4
038400              MOVE PL-NAME TO WS-PLAYER-4-NAME
038500              MOVE ZERO    TO WS-PLAYER-4-SCORE
038600*           SEAT 5 - SAME SHAPE AS SEAT 1.
038700           WHEN 5
038800              MOVE PL-NAME TO WS-PLAYER-5-NAME
038900              MOVE ZERO    TO WS-PLAYER-5-SCORE
039000*           SEAT 6 - SAME SHAPE AS SEAT 1.
039100           WHEN 6
039200              MOVE PL-NAME TO WS-PLAYER-6-NAME
039300              MOVE ZERO    TO WS-PLAYER-6-SCORE
039400*           SEAT 7 - SAME SHAPE AS SEAT 1.
039500           WHEN 7
039600              MOVE PL-NAME TO WS-PLAYER-7-NAME
039700              MOVE ZERO    TO WS-PLAYER-7-SCORE
039800*           SEAT 8 - LAST OF THE EIGHT LEAGUE SLOTS.
039900           WHEN 8
040000              MOVE PL-NAME TO WS-PLAYER-8-NAME
040100              MOVE ZERO    TO WS-PLAYER-8-SCORE
040200*           A NINTH ROSTER RECORD IS A SETUP ERROR, NOT A DATA
040300*           CONDITION THIS PROGRAM CAN RECOVER FROM - ABEND.
040400           WHEN OTHER
040500              DISPLAY '* ROSTER FILE HAS MORE THAN 8 PLAYERS *'
040600              SET WS-ABEND-YES TO TRUE
040700              SET WS-FIN-PLYRS TO TRUE
040800              MOVE 3344 TO RETURN-CODE
040900        END-EVALUATE
041000     END-IF.
041100*
041200 1100-CARGAR-F. EXIT.
041300*
041400 1110-LEER-JUGADOR-I.
041500*     ONE READ, ONE EVALUATE ON FILE STATUS - '00' KEEPS US
041600*     GOING, '10' IS THE NORMAL END OF ROSTER, ANYTHING ELSE
041700*     IS A BAD FILE AND STOPS THE JOB COLD.
041800*
041900     READ PLYRS INTO WS-PLAYER-REC
042000*
042100     EVALUATE FS-PLYRS
042200        WHEN '00'
042300           CONTINUE
042400        WHEN '10'
042500           SET WS-FIN-PLYRS TO TRUE
042600        WHEN OTHER
042700           DISPLAY '* ERROR READING PLYRS FS = ' FS-PLYRS
042800           SET WS-FIN-PLYRS  TO TRUE
042900           SET WS-ABEND-YES TO TRUE
043000     END-EVALUATE.
043100*
043200 1110-LEER-JUGADOR-F. EXIT.
043300*
043400*---- GAME-CONTROLLER: ONE ROUND, EVERY PLAYER IN ROSTER ORDER --
043500 2000-RONDA-I.                                                     RJK0902
043600*
043700     IF WS-ABEND-NO AND WS-ROSTER-COUNT >= 1
043800        PERFORM 2050-JUGAR-1-I THRU 2050-JUGAR-1-F
043900     END-IF
044000     IF WS-ABEND-NO AND WS-ROSTER-COUNT >= 2
044100        PERFORM 2051-JUGAR-2-I THRU 2051-JUGAR-2-F
044200     END-IF
044300     IF WS-ABEND-NO AND WS-ROSTER-COUNT >= 3
044400        PERFORM 2052-JUGAR-3-I THRU 2052-JUGAR-3-F
044500     END-IF
044600     IF WS-ABEND-NO AND WS-ROSTER-COUNT >= 4
044700        PERFORM 2053-JUGAR-4-I THRU 2053-JUGAR-4-F
044800     END-IF
044900     IF WS-ABEND-NO AND WS-ROSTER-COUNT >= 5
045000        PERFORM 2054-JUGAR-5-I THRU 2054-JUGAR-5-F
045100     END-IF
045200     IF WS-ABEND-NO AND WS-ROSTER-COUNT >= 6
045300        PERFORM 2055-JUGAR-6-I THRU 2055-JUGAR-6-F
045400     END-IF
045500     IF WS-ABEND-NO AND WS-ROSTER-COUNT >= 7
045600        PERFORM 2056-JUGAR-7-I THRU 2056-JUGAR-7-F
045700     END-IF
045800     IF WS-ABEND-NO AND WS-ROSTER-COUNT >= 8
045900        PERFORM 2057-JUGAR-8-I THRU 2057-JUGAR-8-F
046000     END-IF
046100     IF WS-ABEND-NO
046200        PERFORM 2900-VERGANA-I THRU 2900-VERGANA-F
046300     END-IF.
046400*
046500 2000-RONDA-F. EXIT.
046600*
046700*---- ONE JUGAR-n PARAGRAPH PER ROSTER SLOT - STAGE IN, RUN THE
046800*     GENERIC TURN, STAGE THE SCORE BACK OUT.  NO SUBSCRIPT.
046900 2050-JUGAR-1-I.
047000*     SEAT 1 - STAGE, RUN THE GENERIC TURN, RESTAGE.
047100     MOVE WS-PLAYER-1-NAME  TO WS-CUR-NAME
047200     MOVE WS-PLAYER-1-SCORE TO WS-CUR-SCORE
047300     PERFORM 2100-TURNO-I THRU 2190-TURNO-F
047400     MOVE WS-CUR-SCORE TO WS-PLAYER-1-SCORE.
047500 2050-JUGAR-1-F. EXIT.
047600*
047700 2051-JUGAR-2-I.
047800*     SEAT 2 - SAME SHAPE AS SEAT 1.
047900     MOVE WS-PLAYER-2-NAME  TO WS-CUR-NAME
048000     MOVE WS-PLAYER-2-SCORE TO WS-CUR-SCORE
048100     PERFORM 2100-TURNO-I THRU 2190-TURNO-F
048200     MOVE WS-CUR-SCORE TO WS-PLAYER-2-SCORE.
048300 2051-JUGAR-2-F. EXIT.
048400*
048500 2052-JUGAR-3-I.
048600*     SEAT 3 - SAME SHAPE AS SEAT 1.
048700     MOVE WS-PLAYER-3-NAME  TO WS-CUR-NAME
048800     MOVE WS-PLAYER-3-SCORE TO WS-CUR-SCORE
048900     PERFORM 2100-TURNO-I THRU 2190-TURNO-F
049000     MOVE WS-CUR-SCORE TO WS-PLAYER-3-SCORE.
049100 2052-JUGAR-3-F. EXIT.
049200*
049300 2053-JUGAR-4-I.
049400*     SEAT 4 - SAME SHAPE AS SEAT 1.
049500     MOVE WS-PLAYER-4-NAME  TO WS-CUR-NAME
049600     MOVE WS-PLAYER-4-SCORE TO WS-CUR-SCORE
049700     PERFORM 2100-TURNO-I THRU 2190-TURNO-F
049800     MOVE WS-CUR-SCORE TO WS-PLAYER-4-SCORE.
049900 2053-JUGAR-4-F. EXIT.
050000*
050100 2054-JUGAR-5-I.
050200*     SEAT 5 - SAME SHAPE AS SEAT 1.
050300     MOVE WS-PLAYER-5-NAME  TO WS-CUR-NAME
050400     MOVE WS-PLAYER-5-SCORE TO WS-CUR-SCORE
050500     PERFORM 2100-TURNO-I THRU 2190-TURNO-F
050600     MOVE WS-CUR-SCORE TO WS-PLAYER-5-SCORE.
050700 2054-JUGAR-5-F. EXIT.
050800*
050900 2055-JUGAR-6-I.
051000*     SEAT 6 - SAME SHAPE AS SEAT 1.
051100     MOVE WS-PLAYER-6-NAME  TO WS-CUR-NAME
051200     MOVE WS-PLAYER-6-SCORE TO WS-CUR-SCORE
051300     PERFORM 2100-TURNO-I THRU 2190-TURNO-F
051400     MOVE WS-CUR-SCORE TO WS-PLAYER-6-SCORE.
051500 2055-JUGAR-6-F. EXIT.
051600*
051700 2056-JUGAR-7-I.
051800*     SEAT 7 - SAME SHAPE AS SEAT 1.
051900     MOVE WS-PLAYER-7-NAME  TO WS-CUR-NAME
052000     MOVE WS-PLAYER-7-SCORE TO WS-CUR-SCORE
052100     PERFORM 2100-TURNO-I THRU 2190-TURNO-F
052200     MOVE WS-CUR-SCORE TO WS-PLAYER-7-SCORE.
052300 2056-JUGAR-7-F. EXIT.
052400*
052500 2057-JUGAR-8-I.
052600*     SEAT 8 - LAST SLOT, SAME SHAPE AS SEAT 1.
052700     MOVE WS-PLAYER-8-NAME  TO WS-CUR-NAME
052800     MOVE WS-PLAYER-8-SCORE TO WS-CUR-SCORE
052900     PERFORM 2100-TURNO-I THRU 2190-TURNO-F
053000     MOVE WS-CUR-SCORE TO WS-PLAYER-8-SCORE.
053100 2057-JUGAR-8-F. EXIT.
053200*
053300*---- TURN-PROCESSOR: ONE PLAYER'S WHOLE TURN --------------------
053400*     WORKS ONLY OFF WS-CUR-NAME / WS-CUR-SCORE - SEE THE NOTE
053500*     AT THE CURRENT-PLAYER WORK AREA ABOVE.
053600 2100-TURNO-I.
053700*     A TURN STARTS WITH ALL SIX DICE LIVE AND NOTHING BANKED.
053800*     WS-POTENTIAL-SCORE IS THE RUNNING TALLY FOR THIS TURN
053900*     ONLY - IT NEVER TOUCHES WS-CUR-SCORE UNTIL THE PLAYER
054000*     BANKS OR HOT-DICES ALL THE WAY THROUGH, SO A FARKLE MID-
054100*     TURN COSTS ONLY WHAT WAS RISKED THIS TURN.
054200*
054300     MOVE ZERO TO WS-POTENTIAL-SCORE
054400     MOVE 6    TO WS-NDICE-REMAINING
054500     SET WS-TURN-NOT-DONE TO TRUE
054600     PERFORM 2150-CICLO-I THRU 2150-CICLO-F
054700        UNTIL WS-TURN-DONE OR WS-ABEND-YES.
054800*
054900 2190-TURNO-F. EXIT.
055000*
055100*---- ONE ROLL / SCORE / DECISION CYCLE WITHIN A TURN ------------
055200 2150-CICLO-I.
055300*     ONE PASS THROUGH THE CYCLE IS: READ A ROLL, SCORE IT,
055400*     THEN EITHER FARKLE OUT, RESET ON HOT DICE, OR ASK THE
055500*     PLAYER TO DECIDE.  WS-ABEND-NO GUARDS EVERY STEP AFTER
055600*     THE ROLL READ SO A BAD RECORD DOES NOT DRIVE SCORING
055700*     LOGIC OFF OF GARBAGE.
055800*
055900     PERFORM 2110-TIRADA-I THRU 2140-TIRADA-F
056000     IF WS-ABEND-NO
056100        PERFORM 2300-ANOTAR-I THRU 2390-ANOTAR-F
056200        ADD WS-ROLL-SCORE TO WS-POTENTIAL-SCORE
056300        IF WS-ROLL-SCORE = 0
056400           PERFORM 2160-FARKLE-I THRU 2160-FARKLE-F
056500        ELSE
056600           IF WS-DICE-REMAINING = 0
056700              PERFORM 2170-HOTDICE-I THRU 2170-HOTDICE-F
056800           ELSE
056900              MOVE WS-DICE-REMAINING TO WS-NDICE-REMAINING
057000           END-IF
057100           PERFORM 2180-DECISION-I THRU 2180-DECISION-F
057200        END-IF
057300     END-IF.
057400*
057500 2150-CICLO-F. EXIT.
057600*
057700*---- DICE-ROLLER: READ, VALIDATE AND COUNT ONE ROLL -------------
057800*     ISD STANDARDS AUDIT, 2001 - THIS USED TO STEP RT-DIE(IDX)
057900*     WITH A SUBSCRIPT AND TEST CLASS DIE-FACE-DGT; REWORKED TO
058000*     SIX DISCRETE IF-BLOCKS AGAINST RR-DIE-1 THRU RR-DIE-6, THE
058100*     SAME WAY THE REST OF THE SHOP VALIDATES A FIXED SET OF
058200*     FIELDS.  DIE 1 IS ALWAYS AN ACTIVE SLOT - WS-NDICE-
058300*     REMAINING NEVER DROPS BELOW 1 WITHOUT AN IMMEDIATE HOT-
058400*     DICE RESET BACK TO 6 - SO IT NEEDS NO RANGE TEST.
058500*     07/02/01 RJK - TICKET REC-0261: DICE 2-6 NOW CARRY THE
058600*     SAME "< 1" LOW-END TEST DIE 1 ALWAYS HAD.
058700 2110-TIRADA-I.
058800*     READ, VALIDATE, COUNT, THEN DROP A ROLL EVENT RECORD SO
058900*     THE EVENT FILE SHOWS THE PLAY-BY-PLAY EVEN THOUGH THE
059000*     ROLL ITSELF DID NOT SCORE ANYTHING - THE POINTS CATCH UP
059100*     ON THE FOLLOW-ON EVENT WRITTEN BY 2300-ANOTAR-I.
059200*
059300     PERFORM 2120-LEER-TIRADA-I THRU 2120-LEER-TIRADA-F
059400     IF WS-ABEND-NO
059500        PERFORM 2130-VALIDAR-DADO-I THRU 2130-VALIDAR-DADO-F
059600     END-IF
059700     IF WS-ABEND-NO
059800        MOVE ZEROS TO LK-DICE-COUNT-NUM
059900        PERFORM 2135-CONTAR-DADO-I THRU 2135-CONTAR-DADO-F
060000        MOVE WS-CUR-NAME                 TO EV-PLAYER
060100        MOVE 'ROLL'                      TO EV-TYPE
060200        MOVE SPACES                      TO EV-DETAIL
060300        MOVE ZERO                        TO EV-POINTS
060400        MOVE WS-CUR-SCORE                TO EV-TOTAL
060500        PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
060600     END-IF.
060700*
060800 2140-TIRADA-F. EXIT.
060900*
061000 2120-LEER-TIRADA-I.
061100*     UNLIKE THE ROSTER READ, RUNNING OUT OF ROLL RECORDS MID-
061200*     GAME IS NOT A NORMAL END - THE ROLLS FILE IS SUPPOSED TO
061300*     CARRY ENOUGH ROLLS FOR THE WHOLE BATCH, SO FS-ROLLS = '10'
061400*     GETS THE SAME ABEND TREATMENT AS ANY OTHER BAD STATUS.
061500*
061600     READ ROLLS INTO WS-ROLL-REC
061700*
061800     EVALUATE FS-ROLLS
061900        WHEN '00'
062000           CONTINUE
062100        WHEN '10'
062200           DISPLAY '* ROLLS FILE EXHAUSTED MID-GAME *'
062300           SET WS-ABEND-YES TO TRUE
062400           MOVE 4444 TO RETURN-CODE
062500        WHEN OTHER
062600           DISPLAY '* ERROR READING ROLLS FS = ' FS-ROLLS
062700           SET WS-ABEND-YES TO TRUE
062800           MOVE 4444 TO RETURN-CODE
062900     END-EVALUATE.
063000*
063100 2120-LEER-TIRADA-F. EXIT.
063200*
063300*     ACTIVE SLOTS (1 THRU WS-NDICE-REMAINING) MUST BE NUMERIC
063400*     AND IN THE RANGE 1-6; ANY SLOT BEYOND THAT ON A SHORT ROLL
063500*     MUST BE EXACTLY ZERO.
063600 2130-VALIDAR-DADO-I.                                              TMB0489
063700*     DIE 1 IS ALWAYS ACTIVE - EVERY ROLL CARRIES AT LEAST ONE
063800*     DIE - SO IT NEVER GETS THE "UNUSED SLOT MUST BE ZERO" ELSE
063900*     BRANCH THE OTHER FIVE SLOTS BELOW CARRY.
064000*
064100     IF RR-DIE-1 NOT NUMERIC OR RR-DIE-1 > 6 OR RR-DIE-1 < 1
064200        DISPLAY '* BAD DIE FACE IN ROLL RR-SEQ = ' RR-SEQ
064300        SET WS-ABEND-YES TO TRUE
064400        MOVE 4455 TO RETURN-CODE
064500     END-IF
064600*
064700*     DIE 2 - ACTIVE IF THE HAND STILL HAS THIS MANY DICE IN IT,
064800*     OTHERWISE THIS SLOT MUST COME IN ZERO-FILLED.
064900     IF WS-NDICE-REMAINING >= 2
065000        IF RR-DIE-2 NOT NUMERIC OR RR-DIE-2 > 6 OR RR-DIE-2 < 1
065100           DISPLAY '* BAD DIE FACE IN ROLL RR-SEQ = ' RR-SEQ
065200           SET WS-ABEND-YES TO TRUE
065300           MOVE 4455 TO RETURN-CODE
065400        END-IF
065500     ELSE
065600        IF RR-DIE-2 NOT NUMERIC OR RR-DIE-2 NOT = 0
065700           DISPLAY '* UNUSED DIE SLOT NOT ZERO, RR-SEQ = ' RR-SEQ
065800           SET WS-ABEND-YES TO TRUE
065900           MOVE 4455 TO RETURN-CODE
066000        END-IF
066100     END-IF
066200*
066300*     DIE 3 - ACTIVE IF THE HAND STILL HAS THIS MANY DICE IN IT,
066400*     OTHERWISE THIS SLOT MUST COME IN ZERO-FILLED.
066500     IF WS-NDICE-REMAINING >= 3
066600        IF RR-DIE-3 NOT NUMERIC OR RR-DIE-3 > 6 OR RR-DIE-3 < 1
066700           DISPLAY '* BAD DIE FACE IN ROLL RR-SEQ = ' RR-SEQ
066800           SET WS-ABEND-YES TO TRUE
066900           MOVE 4455 TO RETURN-CODE
067000        END-IF
067100     ELSE
067200        IF RR-DIE-3 NOT NUMERIC OR RR-DIE-3 NOT = 0
067300           DISPLAY '* UNUSED DIE SLOT NOT ZERO, RR-SEQ = ' RR-SEQ
067400           SET WS-ABEND-YES TO TRUE
067500           MOVE 4455 TO RETURN-CODE
067600        END-IF
067700     END-IF
067800*
067900*     DIE 4 - ACTIVE IF THE HAND STILL HAS THIS MANY DICE IN IT,
068000*     OTHERWISE THIS SLOT MUST COME IN ZERO-FILLED.
068100     IF WS-NDICE-REMAINING >= 4
068200        IF RR-DIE-4 NOT NUMERIC OR RR-DIE-4 > 6 OR RR-DIE-4 < 1
068300           DISPLAY '* BAD DIE FACE IN ROLL RR-SEQ = ' RR-SEQ
068400           SET WS-ABEND-YES TO TRUE
068500           MOVE 4455 TO RETURN-CODE
068600        END-IF
068700     ELSE
068800        IF RR-DIE-4 NOT NUMERIC OR RR-DIE-4 NOT = 0
068900           DISPLAY '* UNUSED DIE SLOT NOT ZERO, RR-SEQ = ' RR-SEQ
069000           SET WS-ABEND-YES TO TRUE
069100           MOVE 4455 TO RETURN-CODE
069200        END-IF
069300     END-IF
069400*
069500*     DIE 5 - ACTIVE IF THE HAND STILL HAS THIS MANY DICE IN IT,
069600*     OTHERWISE THIS SLOT MUST COME IN ZERO-FILLED.
069700     IF WS-NDICE-REMAINING >= 5
069800        IF RR-DIE-5 NOT NUMERIC OR RR-DIE-5 > 6 OR RR-DIE-5 < 1
069900           DISPLAY '* BAD DIE FACE IN ROLL RR-SEQ = ' RR-SEQ
070000           SET WS-ABEND-YES TO TRUE
070100           MOVE 4455 TO RETURN-CODE
070200        END-IF
070300     ELSE
070400        IF RR-DIE-5 NOT NUMERIC OR RR-DIE-5 NOT = 0
070500           DISPLAY '* UNUSED DIE SLOT NOT ZERO, RR-SEQ = ' RR-SEQ
070600           SET WS-ABEND-YES TO TRUE
070700           MOVE 4455 TO RETURN-CODE
070800        END-IF
070900     END-IF
071000*
071100*     DIE 6 - ACTIVE IF THE HAND STILL HAS THIS MANY DICE IN IT,
071200*     OTHERWISE THIS SLOT MUST COME IN ZERO-FILLED.
071300     IF WS-NDICE-REMAINING >= 6
071400        IF RR-DIE-6 NOT NUMERIC OR RR-DIE-6 > 6 OR RR-DIE-6 < 1
071500           DISPLAY '* BAD DIE FACE IN ROLL RR-SEQ = ' RR-SEQ
071600           SET WS-ABEND-YES TO TRUE
071700           MOVE 4455 TO RETURN-CODE
071800        END-IF
071900     ELSE
072000        IF RR-DIE-6 NOT NUMERIC OR RR-DIE-6 NOT = 0
072100           DISPLAY '* UNUSED DIE SLOT NOT ZERO, RR-SEQ = ' RR-SEQ
072200           SET WS-ABEND-YES TO TRUE
072300           MOVE 4455 TO RETURN-CODE
072400        END-IF
072500     END-IF.
072600*
072700 2130-VALIDAR-DADO-F. EXIT.
072800*
072900 2135-CONTAR-DADO-I.
073000*     TALLIES EACH ACTIVE DIE FACE INTO LK-DICE-COUNT SO
073100*     PGM_50-PGMSCORE CAN ENUMERATE SCORING COMBINATIONS OFF OF
073200*     COUNTS RATHER THAN RESCANNING THE RAW FACES.  ONLY RUN
073300*     AFTER 2130-VALIDAR-DADO-I HAS PASSED EVERY ACTIVE SLOT -
073400*     SEE THE FIX NOTED IN THE CHANGE LOG ABOVE, TICKET REC-0261.
073500*
073600     EVALUATE RR-DIE-1
073700        WHEN 1  ADD 1 TO LK-DICE-COUNT-1
073800        WHEN 2  ADD 1 TO LK-DICE-COUNT-2
073900        WHEN 3  ADD 1 TO LK-DICE-COUNT-3
074000        WHEN 4  ADD 1 TO LK-DICE-COUNT-4
074100        WHEN 5  ADD 1 TO LK-DICE-COUNT-5
074200        WHEN 6  ADD 1 TO LK-DICE-COUNT-6
074300     END-EVALUATE
074400*
074500*     DIE 2 - ACTIVE IF THE HAND STILL HAS THIS MANY DICE IN IT,
074600*     OTHERWISE THIS SLOT MUST COME IN ZERO-FILLED.
074700     IF WS-NDICE-REMAINING >= 2
074800        EVALUATE RR-DIE-2
074900           WHEN 1  ADD 1 TO LK-DICE-COUNT-1
075000           WHEN 2  ADD 1 TO LK-DICE-COUNT-2
075100           WHEN 3  ADD 1 TO LK-DICE-COUNT-3
075200           WHEN 4  ADD 1 TO LK-DICE-COUNT-4
075300           WHEN 5  ADD 1 TO LK-DICE-COUNT-5
075400           WHEN 6  ADD 1 TO LK-DICE-COUNT-6
075500        END-EVALUATE
075600     END-IF
075700*
075800*     DIE 3 - ACTIVE IF THE HAND STILL HAS THIS MANY DICE IN IT,
075900*     OTHERWISE THIS SLOT MUST COME IN ZERO-FILLED.
076000     IF WS-NDICE-REMAINING >= 3
076100        EVALUATE RR-DIE-3
076200           WHEN 1  ADD 1 TO LK-DICE-COUNT-1
076300           WHEN 2  ADD 1 TO LK-DICE-COUNT-2
076400           WHEN 3  ADD 1 TO LK-DICE-COUNT-3
076500           WHEN 4  ADD 1 TO LK-DICE-COUNT-4
076600           WHEN 5  ADD 1 TO LK-DICE-COUNT-5
076700           WHEN 6  ADD 1 TO LK-DICE-COUNT-6
076800        END-EVALUATE
076900     END-IF
077000*
077100*     DIE 4 - ACTIVE IF THE HAND STILL HAS THIS MANY DICE IN IT,
077200*     OTHERWISE THIS SLOT MUST COME IN ZERO-FILLED.
077300     IF WS-NDICE-REMAINING >= 4
077400        EVALUATE RR-DIE-4
077500           WHEN 1  ADD 1 TO LK-DICE-COUNT-1
077600           WHEN 2  ADD 1 TO LK-DICE-COUNT-2
077700           WHEN 3  ADD 1 TO LK-DICE-COUNT-3
077800           WHEN 4  ADD 1 TO LK-DICE-COUNT-4
077900           WHEN 5  ADD 1 TO LK-DICE-COUNT-5
078000           WHEN 6  ADD 1 TO LK-DICE-COUNT-6
078100        END-EVALUATE
078200     END-IF
078300*
078400*     DIE 5 - ACTIVE IF THE HAND STILL HAS THIS MANY DICE IN IT,
078500*     OTHERWISE THIS SLOT MUST COME IN ZERO-FILLED.
078600     IF WS-NDICE-REMAINING >= 5
078700        EVALUATE RR-DIE-5
078800           WHEN 1  ADD 1 TO LK-DICE-COUNT-1
078900           WHEN 2  ADD 1 TO LK-DICE-COUNT-2
079000           WHEN 3  ADD 1 TO LK-DICE-COUNT-3
079100           WHEN 4  ADD 1 TO LK-DICE-COUNT-4
079200           WHEN 5  ADD 1 TO LK-DICE-COUNT-5
079300           WHEN 6  ADD 1 TO LK-DICE-COUNT-6
079400        END-EVALUATE
079500     END-IF
079600*
079700*     DIE 6 - ACTIVE IF THE HAND STILL HAS THIS MANY DICE IN IT,
079800*     OTHERWISE THIS SLOT MUST COME IN ZERO-FILLED.
079900     IF WS-NDICE-REMAINING >= 6
080000        EVALUATE RR-DIE-6
080100           WHEN 1  ADD 1 TO LK-DICE-COUNT-1
080200           WHEN 2  ADD 1 TO LK-DICE-COUNT-2
080300           WHEN 3  ADD 1 TO LK-DICE-COUNT-3
080400           WHEN 4  ADD 1 TO LK-DICE-COUNT-4
080500           WHEN 5  ADD 1 TO LK-DICE-COUNT-5
080600           WHEN 6  ADD 1 TO LK-DICE-COUNT-6
080700        END-EVALUATE
080800     END-IF.
080900*
081000 2135-CONTAR-DADO-F. EXIT.
081100*
081200*---- FARKLE: THE WHOLE TURN'S POTENTIAL SCORE IS LOST -----------
081300 2160-FARKLE-I.
081400*     A ROLL THAT SCORES NOTHING WIPES OUT EVERYTHING BANKED
081500*     THIS TURN, NOT JUST THE LAST ROLL - WS-POTENTIAL-SCORE
081600*     GOES BACK TO ZERO AND THE TURN ENDS RIGHT HERE.
081700*
081800     SET WS-IS-FARKLE  TO TRUE
081900     MOVE ZERO TO WS-POTENTIAL-SCORE
082000     MOVE WS-CUR-NAME                TO EV-PLAYER
082100     MOVE 'FARKLE'                   TO EV-TYPE
082200     MOVE SPACES                     TO EV-DETAIL
082300     MOVE ZERO                       TO EV-POINTS
082400     MOVE WS-CUR-SCORE               TO EV-TOTAL
082500     PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
082600     SET WS-TURN-DONE TO TRUE.
082700*
082800 2160-FARKLE-F. EXIT.
082900*
083000*---- HOT DICE: ALL SIX DICE SCORED, THE SET COMES BACK ---------
083100 2170-HOTDICE-I.                                                   RJK1128
083200*     ALL SIX DICE SCORED ON THIS ROLL - THE PLAYER PICKS THE
083300*     WHOLE SET BACK UP AND KEEPS ROLLING WITH ALL SIX LIVE
083400*     AGAIN, WITHOUT BANKING.  THIS IS THE RULE THE LEAGUE
083500*     COMPLAINED ABOUT MISSING - SEE 11/28/88 CHANGE LOG ENTRY.
083600*
083700     MOVE 6 TO WS-NDICE-REMAINING
083800     MOVE WS-CUR-NAME                TO EV-PLAYER
083900     MOVE 'HOTDICE'                  TO EV-TYPE
084000     MOVE SPACES                     TO EV-DETAIL
084100     MOVE ZERO                       TO EV-POINTS
084200     MOVE WS-CUR-SCORE               TO EV-TOTAL
084300     PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F.
084400*
084500 2170-HOTDICE-F. EXIT.
084600*
084700*---- READ THE RE-ROLL DECISION: 'Y' AGAIN, ELSE BANK -----------
084800 2180-DECISION-I.
084900*     THE DECSN FILE CARRIES ONE Y/N RECORD PER ROLL-OR-BANK
085000*     DECISION POINT - IT IS READ HERE WITH THE Y/N REDEFINE
085100*     ONLY; THE FULL OPTION-NAME VIEW IS READ SEPARATELY BY
085200*     2321-LEER-DECISION-S-I ONCE WE KNOW SCORING IS POSSIBLE.
085300*
085400     READ DECSN INTO WS-DECISION-YN-VIEW
085500*
085600     EVALUATE FS-DECSN
085700        WHEN '00'
085800           CONTINUE
085900        WHEN OTHER
086000           DISPLAY '* DECSN FILE EXHAUSTED / ERROR FS = '
086100                                               FS-DECSN
086200           SET WS-ABEND-YES TO TRUE
086300           MOVE 4466 TO RETURN-CODE
086400     END-EVALUATE
086500*
086600     IF WS-ABEND-NO
086700        IF DY-REROLL-YES
086800           CONTINUE
086900        ELSE
087000           PERFORM 2185-BANCA-I THRU 2185-BANCA-F
087100        END-IF
087200     END-IF.
087300*
087400 2180-DECISION-F. EXIT.
087500*
087600*---- BANK: KEEP THE POTENTIAL SCORE, END THE TURN --------------
087700 2185-BANCA-I.
087800*     BANKING FOLDS THE TURN'S POTENTIAL SCORE INTO THE
087900*     PLAYER'S RUNNING TOTAL AND ENDS THE TURN CLEANLY - NO
088000*     FARKLE RISK REMAINS ONCE THIS PARAGRAPH RUNS.
088100*
088200     ADD WS-POTENTIAL-SCORE TO WS-CUR-SCORE
088300     MOVE WS-CUR-NAME                 TO EV-PLAYER
088400     MOVE 'BANK'                      TO EV-TYPE
088500     MOVE SPACES                      TO EV-DETAIL
088600     MOVE WS-POTENTIAL-SCORE          TO EV-POINTS
088700     MOVE WS-CUR-SCORE                TO EV-TOTAL
088800     PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
088900     SET WS-TURN-DONE TO TRUE.
089000*
089100 2185-BANCA-F. EXIT.
089200*
089300*---- ROLL-SCORER: APPLY DECISIONS AGAINST ONE ROLL --------------
089400 2300-ANOTAR-I.
089500*     ASKS PGMSCORE WHAT THIS ROLL IS WORTH (2310-LLAMAR-I),
089600*     THEN LETS THE PLAYER PICK COMBINATIONS OFF THE RETURNED
089700*     OPTION LIST UNTIL EITHER THE PLAYER STOPS OR THE LIST
089800*     RUNS DRY.  ZERO OPTIONS BACK FROM PGMSCORE MEANS THE
089900*     ROLL ITSELF WAS A FARKLE - NO COMBINATION SCORES AT ALL.
090000*
090100     MOVE ZERO TO WS-ROLL-SCORE
090200     SET LK-SCORE-NOT-DONE TO TRUE
090300     PERFORM 2310-LLAMAR-I THRU 2310-LLAMAR-F
090400*
090500     IF LK-OPT-COUNT = 0
090600        SET WS-IS-FARKLE TO TRUE
090700     ELSE
090800        SET WS-NOT-FARKLE     TO TRUE
090900        SET WS-ANOTAR-NOT-DONE TO TRUE
091000        PERFORM 2320-CICLO-OPCION-I THRU 2320-CICLO-OPCION-F
091100           UNTIL WS-ANOTAR-DONE OR WS-ABEND-YES
091200     END-IF
091300*
091400     COMPUTE WS-DICE-REMAINING = LK-DICE-COUNT-1 + LK-DICE-COUNT-2
091500                                + LK-DICE-COUNT-3 + LK-DICE-COUNT-4
091600                                + LK-DICE-COUNT-5 + LK-DICE-COUNT-6.
091700*
091800 2390-ANOTAR-F. EXIT.
091900*
092000 2310-LLAMAR-I.
092100*     CALLED BY LITERAL NAME, NOT BY A CALL-ID WORK FIELD, THE
092200*     SAME WAY THE REST OF THE BATCH SUITE MAKES ITS SUBPROGRAM
092300*     CALLS - PGMSCORE OWNS ALL THE POINT VALUES, THIS PROGRAM
092400*     OWNS ALL THE FILE I/O.  LK-SCORE-AREA CARRIES THE DICE
092500*     COUNTS IN AND THE OPTION TABLE BACK OUT.
092600*
092700     CALL 'PGMSCORE' USING LK-SCORE-AREA.
092800*
092900 2310-LLAMAR-F. EXIT.
093000*
093100*     FINDS THE ONE OF THE 12 DISCRETE OPTION ROWS WHOSE NAME
093200*     MATCHES THE PLAYER'S DECISION AND COPIES IT INTO THE
093300*     WS-OPCION-* STAGING FIELDS; ONLY ONE ROW CAN MATCH SINCE
093400*     PGMSCORE NEVER BUILDS TWO ROWS WITH THE SAME NAME.
093500 2320-CICLO-OPCION-I.
093600*
093700     PERFORM 2321-LEER-DECISION-S-I THRU 2321-LEER-DECISION-S-F
093800     IF WS-ABEND-NO
093900        EVALUATE TRUE
094000*           TWELVE DISCRETE WHEN CLAUSES, NOT AN OCCURS TABLE -
094100*           SAME CONVENTION AS THE DICE VALIDATION ABOVE, PER
094200*           THE 2001 STANDARDS AUDIT.  EACH ROW STAGES ITS OWN
094300*           NAME, POINTS AND SIX DIE-FACE COSTS.
094400           WHEN LK-OPT-1-NAME = DR-VALUE
094500              MOVE LK-OPT-1-NAME   TO WS-OPCION-NAME
094600              MOVE LK-OPT-1-POINTS TO WS-OPCION-POINTS
094700              MOVE LK-OPT-1-COST-1 TO WS-OPCION-COST-1
094800              MOVE LK-OPT-1-COST-2 TO WS-OPCION-COST-2
094900              MOVE LK-OPT-1-COST-3 TO WS-OPCION-COST-3
095000              MOVE LK-OPT-1-COST-4 TO WS-OPCION-COST-4
095100              MOVE LK-OPT-1-COST-5 TO WS-OPCION-COST-5
095200              MOVE LK-OPT-1-COST-6 TO WS-OPCION-COST-6
095300           WHEN LK-OPT-2-NAME = DR-VALUE
095400              MOVE LK-OPT-2-NAME   TO WS-OPCION-NAME
095500              MOVE LK-OPT-2-POINTS TO WS-OPCION-POINTS
095600              MOVE LK-OPT-2-COST-1 TO WS-OPCION-COST-1
095700              MOVE LK-OPT-2-COST-2 TO WS-OPCION-COST-2
095800              MOVE LK-OPT-2-COST-3 TO WS-OPCION-COST-3
095900              MOVE LK-OPT-2-COST-4 TO WS-OPCION-COST-4
096000              MOVE LK-OPT-2-COST-5 TO WS-OPCION-COST-5
096100              MOVE LK-OPT-2-COST-6 TO WS-OPCION-COST-6
096200           WHEN LK-OPT-3-NAME = DR-VALUE
096300              MOVE LK-OPT-3-NAME   TO WS-OPCION-NAME
096400              MOVE LK-OPT-3-POINTS TO WS-OPCION-POINTS
096500              MOVE LK-OPT-3-COST-1 TO WS-OPCION-COST-1
096600              MOVE LK-OPT-3-COST-2 TO WS-OPCION-COST-2
096700              MOVE LK-OPT-3-COST-3 TO WS-OPCION-COST-3
096800              MOVE LK-OPT-3-COST-4 TO WS-OPCION-COST-4
096900              MOVE LK-OPT-3-COST-5 TO WS-OPCION-COST-5
097000              MOVE LK-OPT-3-COST-6 TO WS-OPCION-COST-6
097100*           ROW 4 - SAME SHAPE.
097200           WHEN LK-OPT-4-NAME = DR-VALUE
097300              MOVE LK-OPT-4-NAME   TO WS-OPCION-NAME
097400              MOVE LK-OPT-4-POINTS TO WS-OPCION-POINTS
097500              MOVE LK-OPT-4-COST-1 TO WS-OPCION-COST-1
097600              MOVE LK-OPT-4-COST-2 TO WS-OPCION-COST-2
097700              MOVE LK-OPT-4-COST-3 TO WS-OPCION-COST-3
097800              MOVE LK-OPT-4-COST-4 TO WS-OPCION-COST-4
097900              MOVE LK-OPT-4-COST-5 TO WS-OPCION-COST-5
098000              MOVE LK-OPT-4-COST-6 TO WS-OPCION-COST-6
098100*           ROW 5 - SAME SHAPE.
098200           WHEN LK-OPT-5-NAME = DR-VALUE
098300              MOVE LK-OPT-5-NAME   TO WS-OPCION-NAME
098400              MOVE LK-OPT-5-POINTS TO WS-OPCION-POINTS
098500              MOVE LK-OPT-5-COST-1 TO WS-OPCION-COST-1
098600              MOVE LK-OPT-5-COST-2 TO WS-OPCION-COST-2
098700              MOVE LK-OPT-5-COST-3 TO WS-OPCION-COST-3
098800              MOVE LK-OPT-5-COST-4 TO WS-OPCION-COST-4
098900              MOVE LK-OPT-5-COST-5 TO WS-OPCION-COST-5
099000              MOVE LK-OPT-5-COST-6 TO WS-OPCION-COST-6
099100*           ROW 6 - SAME SHAPE.
099200           WHEN LK-OPT-6-NAME = DR-VALUE
099300              MOVE LK-OPT-6-NAME   TO WS-OPCION-NAME
099400              MOVE LK-OPT-6-POINTS TO WS-OPCION-POINTS
099500              MOVE LK-OPT-6-COST-1 TO WS-OPCION-COST-1
099600              MOVE LK-OPT-6-COST-2 TO WS-OPCION-COST-2
099700              MOVE LK-OPT-6-COST-3 TO WS-OPCION-COST-3
099800              MOVE LK-OPT-6-COST-4 TO WS-OPCION-COST-4
099900              MOVE LK-OPT-6-COST-5 TO WS-OPCION-COST-5
100000              MOVE LK-OPT-6-COST-6 TO WS-OPCION-COST-6
100100*           ROW 7 - SAME SHAPE.
100200           WHEN LK-OPT-7-NAME = DR-VALUE
100300              MOVE LK-OPT-7-NAME   TO WS-OPCION-NAME
100400              MOVE LK-OPT-7-POINTS TO WS-OPCION-POINTS
100500              MOVE LK-OPT-7-COST-1 TO WS-OPCION-COST-1
100600              MOVE LK-OPT-7-COST-2 TO WS-OPCION-COST-2
100700              MOVE LK-OPT-7-COST-3 TO WS-OPCION-COST-3
100800              MOVE LK-OPT-7-COST-4 TO WS-OPCION-COST-4
100900              MOVE LK-OPT-7-COST-5 TO WS-OPCION-COST-5
101000              MOVE LK-OPT-7-COST-6 TO WS-OPCION-COST-6
101100*           ROW 8 - SAME SHAPE.
101200           WHEN LK-OPT-8-NAME = DR-VALUE
101300              MOVE LK-OPT-8-NAME   TO WS-OPCION-NAME
101400              MOVE LK-OPT-8-POINTS TO WS-OPCION-POINTS
101500              MOVE LK-OPT-8-COST-1 TO WS-OPCION-COST-1
101600              MOVE LK-OPT-8-COST-2 TO WS-OPCION-COST-2
101700              MOVE LK-OPT-8-COST-3 TO WS-OPCION-COST-3
101800              MOVE LK-OPT-8-COST-4 TO WS-OPCION-COST-4
101900              MOVE LK-OPT-8-COST-5 TO WS-OPCION-COST-5
102000              MOVE LK-OPT-8-COST-6 TO WS-OPCION-COST-6
102100*           ROW 9 - SAME SHAPE.
102200           WHEN LK-OPT-9-NAME = DR-VALUE
102300              MOVE LK-OPT-9-NAME   TO WS-OPCION-NAME
102400              MOVE LK-OPT-9-POINTS TO WS-OPCION-POINTS
102500              MOVE LK-OPT-9-COST-1 TO WS-OPCION-COST-1
102600              MOVE LK-OPT-9-COST-2 TO WS-OPCION-COST-2
102700              MOVE LK-OPT-9-COST-3 TO WS-OPCION-COST-3
102800              MOVE LK-OPT-9-COST-4 TO WS-OPCION-COST-4
102900              MOVE LK-OPT-9-COST-5 TO WS-OPCION-COST-5
103000              MOVE LK-OPT-9-COST-6 TO WS-OPCION-COST-6
103100*           ROW 10 - SAME SHAPE.
103200           WHEN LK-OPT-10-NAME = DR-VALUE
103300              MOVE LK-OPT-10-NAME   TO WS-OPCION-NAME
103400              MOVE LK-OPT-10-POINTS TO WS-OPCION-POINTS
103500              MOVE LK-OPT-10-COST-1 TO WS-OPCION-COST-1
103600              MOVE LK-OPT-10-COST-2 TO WS-OPCION-COST-2
103700              MOVE LK-OPT-10-COST-3 TO WS-OPCION-COST-3
103800              MOVE LK-OPT-10-COST-4 TO WS-OPCION-COST-4
103900              MOVE LK-OPT-10-COST-5 TO WS-OPCION-COST-5
104000              MOVE LK-OPT-10-COST-6 TO WS-OPCION-COST-6
104100*           LAST TWO ROWS - SAME PATTERN AS ABOVE.
104200           WHEN LK-OPT-11-NAME = DR-VALUE
104300              MOVE LK-OPT-11-NAME   TO WS-OPCION-NAME
104400              MOVE LK-OPT-11-POINTS TO WS-OPCION-POINTS
104500              MOVE LK-OPT-11-COST-1 TO WS-OPCION-COST-1
104600              MOVE LK-OPT-11-COST-2 TO WS-OPCION-COST-2
104700              MOVE LK-OPT-11-COST-3 TO WS-OPCION-COST-3
104800              MOVE LK-OPT-11-COST-4 TO WS-OPCION-COST-4
104900              MOVE LK-OPT-11-COST-5 TO WS-OPCION-COST-5
105000              MOVE LK-OPT-11-COST-6 TO WS-OPCION-COST-6
105100           WHEN LK-OPT-12-NAME = DR-VALUE
105200              MOVE LK-OPT-12-NAME   TO WS-OPCION-NAME
105300              MOVE LK-OPT-12-POINTS TO WS-OPCION-POINTS
105400              MOVE LK-OPT-12-COST-1 TO WS-OPCION-COST-1
105500              MOVE LK-OPT-12-COST-2 TO WS-OPCION-COST-2
105600              MOVE LK-OPT-12-COST-3 TO WS-OPCION-COST-3
105700              MOVE LK-OPT-12-COST-4 TO WS-OPCION-COST-4
105800              MOVE LK-OPT-12-COST-5 TO WS-OPCION-COST-5
105900              MOVE LK-OPT-12-COST-6 TO WS-OPCION-COST-6
106000           WHEN OTHER
106100              DISPLAY '* DECISION MATCHES NO OPTION ROW - '
106200                      DR-VALUE
106300              SET WS-ABEND-YES TO TRUE
106400              MOVE 4467 TO RETURN-CODE
106500        END-EVALUATE
106600     END-IF
106700*
106800     IF WS-ABEND-NO
106900        IF WS-OPCION-NAME = 'no dice'
107000           SET WS-ANOTAR-DONE TO TRUE
107100        ELSE
107200*           TAKE THE OPTION - FOLD ITS POINTS INTO THIS ROLL,
107300*           SPEND THE DICE IT COSTS, LOG THE EVENT, THEN ASK
107400*           PGMSCORE AGAIN IN CASE THE REMAINING DICE STILL
107500*           SCORE SOMETHING.
107600           ADD WS-OPCION-POINTS TO WS-ROLL-SCORE
107700           SUBTRACT WS-OPCION-COST-1 FROM LK-DICE-COUNT-1
107800           SUBTRACT WS-OPCION-COST-2 FROM LK-DICE-COUNT-2
107900           SUBTRACT WS-OPCION-COST-3 FROM LK-DICE-COUNT-3
108000           SUBTRACT WS-OPCION-COST-4 FROM LK-DICE-COUNT-4
108100           SUBTRACT WS-OPCION-COST-5 FROM LK-DICE-COUNT-5
108200           SUBTRACT WS-OPCION-COST-6 FROM LK-DICE-COUNT-6
108300           MOVE WS-CUR-NAME       TO EV-PLAYER
108400           MOVE 'SCORE'           TO EV-TYPE
108500           MOVE WS-OPCION-NAME    TO EV-DETAIL
108600           MOVE WS-OPCION-POINTS  TO EV-POINTS
108700           MOVE WS-CUR-SCORE      TO EV-TOTAL
108800           PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
108900           SET LK-SCORE-DONE TO TRUE
109000           PERFORM 2310-LLAMAR-I THRU 2310-LLAMAR-F
109100           IF LK-OPT-COUNT IS LESS THAN OR EQUAL TO 1
109200*              ONE OPTION LEFT (OR NONE) MEANS THAT OPTION IS
109300*              JUST THE "NO DICE" SENTINEL - NOTHING MORE TO
109400*              PICK, SO THE ROLL IS DONE BEING SCORED.
109500              SET WS-ANOTAR-DONE TO TRUE
109600           END-IF
109700        END-IF
109800     END-IF.
109900*
110000 2320-CICLO-OPCION-F. EXIT.
110100*
110200 2321-LEER-DECISION-S-I.
110300*     SECOND READ AGAINST THE SAME DECSN FILE, THIS TIME INTO
110400*     THE OPTION-NAME REDEFINE - CALLED ONLY WHEN PGMSCORE
110500*     RETURNED AT LEAST ONE SCORING OPTION, SO THIS RECORD
110600*     TELLS US WHICH COMBINATION THE PLAYER CHOSE TO TAKE.
110700*
110800     READ DECSN INTO WS-DECISION-REC
110900*
111000     EVALUATE FS-DECSN
111100        WHEN '00'
111200           CONTINUE
111300        WHEN OTHER
111400           DISPLAY '* DECSN FILE EXHAUSTED / ERROR FS = '
111500                                               FS-DECSN
111600           SET WS-ABEND-YES TO TRUE
111700           MOVE 4466 TO RETURN-CODE
111800     END-EVALUATE.
111900*
112000 2321-LEER-DECISION-S-F. EXIT.
112100*
112200*---- GAME-CONTROLLER: END-OF-ROUND WIN TEST ---------------------
112300 2900-VERGANA-I.
112400*     CHECKED AFTER EVERY PLAYER'S TURN IN THE ROUND, NOT JUST
112500*     AT ROUND END - "STRICTLY GREATER THAN" MATTERS HERE: A
112600*     PLAYER WHO LANDS EXACTLY ON WS-POINTS-TO-WIN HAS NOT WON
112700*     YET AND KEEPS PLAYING.  EIGHT DISCRETE BLOCKS, ONE PER
112800*     ROSTER SLOT, SAME CONVENTION AS EVERYWHERE ELSE IN THIS
112900*     PROGRAM.
113000*
113100     IF WS-ROSTER-COUNT >= 1
113200*     SLOT 1 IS ALWAYS PRESENT - THE LEAGUE REQUIRES AT LEAST
113300*     ONE PLAYER TO OPEN A GAME.
113400        IF WS-PLAYER-1-SCORE > WS-POINTS-TO-WIN
113500           SET WS-GAME-OVER TO TRUE
113600           MOVE WS-PLAYER-1-NAME  TO EV-PLAYER
113700           MOVE 'WIN'             TO EV-TYPE
113800           MOVE SPACES            TO EV-DETAIL
113900           MOVE WS-PLAYER-1-SCORE TO EV-POINTS
114000           MOVE WS-PLAYER-1-SCORE TO EV-TOTAL
114100           PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
114200        END-IF
114300     END-IF
114400*     SLOT 2 - SAME WIN TEST.
114500     IF WS-ROSTER-COUNT >= 2
114600        IF WS-PLAYER-2-SCORE > WS-POINTS-TO-WIN
114700           SET WS-GAME-OVER TO TRUE
114800           MOVE WS-PLAYER-2-NAME  TO EV-PLAYER
114900           MOVE 'WIN'             TO EV-TYPE
115000           MOVE SPACES            TO EV-DETAIL
115100           MOVE WS-PLAYER-2-SCORE TO EV-POINTS
115200           MOVE WS-PLAYER-2-SCORE TO EV-TOTAL
115300           PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
115400        END-IF
115500     END-IF
115600*     SLOT 3 - SAME WIN TEST.
115700     IF WS-ROSTER-COUNT >= 3
115800        IF WS-PLAYER-3-SCORE > WS-POINTS-TO-WIN
115900           SET WS-GAME-OVER TO TRUE
116000           MOVE WS-PLAYER-3-NAME  TO EV-PLAYER
116100           MOVE 'WIN'             TO EV-TYPE
116200           MOVE SPACES            TO EV-DETAIL
116300           MOVE WS-PLAYER-3-SCORE TO EV-POINTS
116400           MOVE WS-PLAYER-3-SCORE TO EV-TOTAL
116500           PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
116600        END-IF
116700     END-IF
116800*     SLOT 4 - SAME WIN TEST.
116900     IF WS-ROSTER-COUNT >= 4
117000        IF WS-PLAYER-4-SCORE > WS-POINTS-TO-WIN
117100           SET WS-GAME-OVER TO TRUE
117200           MOVE WS-PLAYER-4-NAME  TO EV-PLAYER
117300           MOVE 'WIN'             TO EV-TYPE
117400           MOVE SPACES            TO EV-DETAIL
117500           MOVE WS-PLAYER-4-SCORE TO EV-POINTS
117600           MOVE WS-PLAYER-4-SCORE TO EV-TOTAL
117700           PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
117800        END-IF
117900     END-IF
118000*     SLOT 5 - SAME WIN TEST.
118100     IF WS-ROSTER-COUNT >= 5
118200        IF WS-PLAYER-5-SCORE > WS-POINTS-TO-WIN
118300           SET WS-GAME-OVER TO TRUE
118400           MOVE WS-PLAYER-5-NAME  TO EV-PLAYER
118500           MOVE 'WIN'             TO EV-TYPE
118600           MOVE SPACES            TO EV-DETAIL
118700           MOVE WS-PLAYER-5-SCORE TO EV-POINTS
118800           MOVE WS-PLAYER-5-SCORE TO EV-TOTAL
118900           PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
119000        END-IF
119100     END-IF
119200*     SLOT 6 - SAME WIN TEST.
119300     IF WS-ROSTER-COUNT >= 6
119400        IF WS-PLAYER-6-SCORE > WS-POINTS-TO-WIN
119500           SET WS-GAME-OVER TO TRUE
119600           MOVE WS-PLAYER-6-NAME  TO EV-PLAYER
119700           MOVE 'WIN'             TO EV-TYPE
119800           MOVE SPACES            TO EV-DETAIL
119900           MOVE WS-PLAYER-6-SCORE TO EV-POINTS
120000           MOVE WS-PLAYER-6-SCORE TO EV-TOTAL
120100           PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
120200        END-IF
120300     END-IF
120400*     SLOT 7 - SAME WIN TEST.
120500     IF WS-ROSTER-COUNT >= 7
120600        IF WS-PLAYER-7-SCORE > WS-POINTS-TO-WIN
120700           SET WS-GAME-OVER TO TRUE
120800           MOVE WS-PLAYER-7-NAME  TO EV-PLAYER
120900           MOVE 'WIN'             TO EV-TYPE
121000           MOVE SPACES            TO EV-DETAIL
121100           MOVE WS-PLAYER-7-SCORE TO EV-POINTS
121200           MOVE WS-PLAYER-7-SCORE TO EV-TOTAL
121300           PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
121400        END-IF
121500     END-IF
121600*     SLOT 8 - SAME WIN TEST.
121700     IF WS-ROSTER-COUNT >= 8
121800        IF WS-PLAYER-8-SCORE > WS-POINTS-TO-WIN
121900           SET WS-GAME-OVER TO TRUE
122000           MOVE WS-PLAYER-8-NAME  TO EV-PLAYER
122100           MOVE 'WIN'             TO EV-TYPE
122200           MOVE SPACES            TO EV-DETAIL
122300           MOVE WS-PLAYER-8-SCORE TO EV-POINTS
122400           MOVE WS-PLAYER-8-SCORE TO EV-TOTAL
122500           PERFORM 8000-ESCRIBIR-EVT-I THRU 8000-ESCRIBIR-EVT-F
122600        END-IF
122700     END-IF.
122800*
122900 2900-VERGANA-F. EXIT.
123000*
123100*---- REPORT: FINAL STANDINGS, ONE LINE PER ROSTER ENTRY --------
123200*     PLAYER 1'S LINE STARTS A FRESH PAGE (C01/TOP-OF-FORM);
123300*     THE REST OF THE ROSTER FOLLOWS ON THE SAME PAGE.
123400 3000-STANDNG-I.
123500*     ST-WINNER CARRIES A LITERAL 'W' RATHER THAN AN 88-LEVEL
123600*     CONDITION BECAUSE THE FIELD PRINTS DIRECTLY ON THE
123700*     STANDINGS REPORT LINE - THE OPERATOR READS THE SAME
123800*     BYTE THE PROGRAM SETS.
123900*
124000     IF WS-ROSTER-COUNT >= 1
124100        MOVE WS-PLAYER-1-NAME  TO ST-NAME
124200        MOVE WS-PLAYER-1-SCORE TO ST-SCORE
124300        IF WS-PLAYER-1-SCORE > WS-POINTS-TO-WIN
124400           MOVE 'W' TO ST-WINNER
124500        ELSE
124600           MOVE SPACE TO ST-WINNER
124700        END-IF
124800        MOVE WS-STANDING-REC TO FD-STAND-REC
124900        WRITE FD-STAND-REC AFTER ADVANCING C01
125000*        STANDARD FILE-STATUS CHECK - ANYTHING BUT '00' IS A
125100*        FATAL WRITE ERROR ON THE STANDINGS FILE.
125200        IF FS-STAND NOT = '00'
125300           DISPLAY '* ERROR WRITING STAND FS = ' FS-STAND
125400           MOVE 4477 TO RETURN-CODE
125500        END-IF
125600     END-IF
125700     IF WS-ROSTER-COUNT >= 2
125800        MOVE WS-PLAYER-2-NAME  TO ST-NAME
125900        MOVE WS-PLAYER-2-SCORE TO ST-SCORE
126000        IF WS-PLAYER-2-SCORE > WS-POINTS-TO-WIN
126100           MOVE 'W' TO ST-WINNER
126200        ELSE
126300           MOVE SPACE TO ST-WINNER
126400        END-IF
126500        MOVE WS-STANDING-REC TO FD-STAND-REC
126600        WRITE FD-STAND-REC
126700*        STANDARD FILE-STATUS CHECK - ANYTHING BUT '00' IS A
126800*        FATAL WRITE ERROR ON THE STANDINGS FILE.
126900        IF FS-STAND NOT = '00'
127000           DISPLAY '* ERROR WRITING STAND FS = ' FS-STAND
127100           MOVE 4477 TO RETURN-CODE
127200        END-IF
127300     END-IF
127400*     SLOT 3 - SAME WRITE PATTERN AS SLOT 2, NO TOP-OF-FORM.
127500     IF WS-ROSTER-COUNT >= 3
127600        MOVE WS-PLAYER-3-NAME  TO ST-NAME
127700        MOVE WS-PLAYER-3-SCORE TO ST-SCORE
127800        IF WS-PLAYER-3-SCORE > WS-POINTS-TO-WIN
127900           MOVE 'W' TO ST-WINNER
128000        ELSE
128100           MOVE SPACE TO ST-WINNER
128200        END-IF
128300        MOVE WS-STANDING-REC TO FD-STAND-REC
128400        WRITE FD-STAND-REC
128500*        STANDARD FILE-STATUS CHECK - ANYTHING BUT '00' IS A
128600*        FATAL WRITE ERROR ON THE STANDINGS FILE.
128700        IF FS-STAND NOT = '00'
128800           DISPLAY '* ERROR WRITING STAND FS = ' FS-STAND
128900           MOVE 4477 TO RETURN-CODE
129000        END-IF
129100     END-IF
129200*     SLOT 4 - SAME WIN TEST.
129300     IF WS-ROSTER-COUNT >= 4
129400        MOVE WS-PLAYER-4-NAME  TO ST-NAME
129500        MOVE WS-PLAYER-4-SCORE TO ST-SCORE
129600        IF WS-PLAYER-4-SCORE > WS-POINTS-TO-WIN
129700           MOVE 'W' TO ST-WINNER
129800        ELSE
129900           MOVE SPACE TO ST-WINNER
130000        END-IF
130100        MOVE WS-STANDING-REC TO FD-STAND-REC
130200        WRITE FD-STAND-REC
130300*        STANDARD FILE-STATUS CHECK - ANYTHING BUT '00' IS A
130400*        FATAL WRITE ERROR ON THE STANDINGS FILE.
130500        IF FS-STAND NOT = '00'
130600           DISPLAY '* ERROR WRITING STAND FS = ' FS-STAND
130700           MOVE 4477 TO RETURN-CODE
130800        END-IF
130900     END-IF
131000*     SLOT 5 - SAME PATTERN.
131100     IF WS-ROSTER-COUNT >= 5
131200        MOVE WS-PLAYER-5-NAME  TO ST-NAME
131300        MOVE WS-PLAYER-5-SCORE TO ST-SCORE
131400        IF WS-PLAYER-5-SCORE > WS-POINTS-TO-WIN
131500           MOVE 'W' TO ST-WINNER
131600        ELSE
131700           MOVE SPACE TO ST-WINNER
131800        END-IF
131900        MOVE WS-STANDING-REC TO FD-STAND-REC
132000        WRITE FD-STAND-REC
132100*        STANDARD FILE-STATUS CHECK - ANYTHING BUT '00' IS A
132200*        FATAL WRITE ERROR ON THE STANDINGS FILE.
132300        IF FS-STAND NOT = '00'
132400           DISPLAY '* ERROR WRITING STAND FS = ' FS-STAND
132500           MOVE 4477 TO RETURN-CODE
132600        END-IF
132700     END-IF
132800*     SLOT 6 - SAME WIN TEST.
132900     IF WS-ROSTER-COUNT >= 6
133000        MOVE WS-PLAYER-6-NAME  TO ST-NAME
133100        MOVE WS-PLAYER-6-SCORE TO ST-SCORE
133200        IF WS-PLAYER-6-SCORE > WS-POINTS-TO-WIN
133300           MOVE 'W' TO ST-WINNER
133400        ELSE
133500           MOVE SPACE TO ST-WINNER
133600        END-IF
133700        MOVE WS-STANDING-REC TO FD-STAND-REC
133800        WRITE FD-STAND-REC
133900*        STANDARD FILE-STATUS CHECK - ANYTHING BUT '00' IS A
134000*        FATAL WRITE ERROR ON THE STANDINGS FILE.
134100        IF FS-STAND NOT = '00'
134200           DISPLAY '* ERROR WRITING STAND FS = ' FS-STAND
134300           MOVE 4477 TO RETURN-CODE
134400        END-IF
134500     END-IF
134600*     SLOT 7 - SAME PATTERN.
134700     IF WS-ROSTER-COUNT >= 7
134800        MOVE WS-PLAYER-7-NAME  TO ST-NAME
134900        MOVE WS-PLAYER-7-SCORE TO ST-SCORE
135000        IF WS-PLAYER-7-SCORE > WS-POINTS-TO-WIN
135100           MOVE 'W' TO ST-WINNER
135200        ELSE
135300           MOVE SPACE TO ST-WINNER
135400        END-IF
135500        MOVE WS-STANDING-REC TO FD-STAND-REC
135600        WRITE FD-STAND-REC
135700*        STANDARD FILE-STATUS CHECK - ANYTHING BUT '00' IS A
135800*        FATAL WRITE ERROR ON THE STANDINGS FILE.
135900        IF FS-STAND NOT = '00'
136000           DISPLAY '* ERROR WRITING STAND FS = ' FS-STAND
136100           MOVE 4477 TO RETURN-CODE
136200        END-IF
136300     END-IF
136400*     SLOT 8 - SAME WIN TEST.
136500     IF WS-ROSTER-COUNT >= 8
136600        MOVE WS-PLAYER-8-NAME  TO ST-NAME
136700        MOVE WS-PLAYER-8-SCORE TO ST-SCORE
136800        IF WS-PLAYER-8-SCORE > WS-POINTS-TO-WIN
136900           MOVE 'W' TO ST-WINNER
137000        ELSE
137100           MOVE SPACE TO ST-WINNER
137200        END-IF
137300        MOVE WS-STANDING-REC TO FD-STAND-REC
137400        WRITE FD-STAND-REC
137500*        STANDARD FILE-STATUS CHECK - ANYTHING BUT '00' IS A
137600*        FATAL WRITE ERROR ON THE STANDINGS FILE.
137700        IF FS-STAND NOT = '00'
137800           DISPLAY '* ERROR WRITING STAND FS = ' FS-STAND
137900           MOVE 4477 TO RETURN-CODE
138000        END-IF
138100     END-IF.
138200*
138300 3000-STANDNG-F. EXIT.
138400*
138500*---- SHARED HELPER: WRITE ONE EVENT RECORD FROM WS-EVENT-REC ---
138600 8000-ESCRIBIR-EVT-I.
138700*     ONE COMMON WRITE PARAGRAPH FOR EVERY EVENT TYPE (ROLL,
138800*     FARKLE, HOTDICE, SCORE, BANK, WIN) - CALLERS STAGE
138900*     EV-PLAYER/EV-TYPE/EV-DETAIL/EV-POINTS/EV-TOTAL BEFORE
139000*     PERFORMING THIS, SO THE EVENT LOG'S LAYOUT NEVER DRIFTS
139100*     FROM ONE EVENT TYPE TO ANOTHER.  THE TRACE DISPLAY IS
139200*     GATED ON WS-TRACE-ON SO A NORMAL PRODUCTION RUN STAYS
139300*     QUIET ON THE OPERATOR CONSOLE.
139400*
139500     MOVE WS-EVENT-REC TO FD-EVENT-REC
139600     WRITE FD-EVENT-REC
139700*
139800     IF FS-EVENT NOT = '00'
139900        DISPLAY '* ERROR WRITING EVENT FS = ' FS-EVENT
140000        MOVE 4488 TO RETURN-CODE
140100     END-IF
140200     IF WS-TRACE-ON
140300        MOVE EV-TYPE TO WS-TRACE-TEXT
140400        DISPLAY WS-TRACE-LINE
140500     END-IF.
140600*
140700 8000-ESCRIBIR-EVT-F. EXIT.
140800*
140900*---- CLOSE DOWN --------------------------------------------------
141000 9999-FINAL-I.
141100*     CLOSES ALL FIVE FILES REGARDLESS OF WHETHER WE GOT HERE
141200*     BY A NORMAL WIN OR BY WS-ABEND-YES SHORT-CIRCUITING THE
141300*     ROUND LOOP - AN ABENDED RUN STILL LEAVES ITS FILES IN A
141400*     CLEAN STATE FOR THE NEXT RESTART.
141500*
141600     CLOSE PLYRS
141700     CLOSE ROLLS
141800     CLOSE DECSN
141900     CLOSE EVENT
142000     CLOSE STAND
142100*
142200     IF WS-TRACE-ON
142300        DISPLAY '** TRACE: PGMFARK BATCH RUN COMPLETE *'
142400     END-IF.
142500*
142600 9999-FINAL-F. EXIT.
